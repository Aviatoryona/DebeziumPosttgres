000100*************************************************************
000200*                                                          *
000300*  INEVPROC  --  Invoice Change-Event Processing Batch     *
000400*                                                          *
000500*************************************************************
000600 identification division.
000700 program-id.    inevproc.
000800 author.        R J Carden.
000900 installation.  Meridian Retirement - Batch Audit.
001000 date-written.  02/04/1987.
001100 date-compiled. 02/04/1987.
001200 security.      Confidential - internal use only.
001300*
001400* Remarks.
001500*     Reads the invoice change-event feed, decodes the
001600*     raw amount, de-dupes and updates against the prior
001700*     invoice master, rewrites the master and appends the
001800*     invoice control totals to the shared audit report.
001900*
002000*     This program is the smaller twin of cbevproc - same
002100*     load-table / read-events / write-table shape, same
002200*     amount-decoder subprogram, same dup-check-by-search
002300*     idiom, but invoices carry none of the six contribution
002400*     fraud rules.  There is exactly one business test in
002500*     the whole run: is this Rec-Id already on file.  If it
002600*     is not, write it; if it is, refresh the total; if the
002700*     event is a delete, or an update to a row already
002800*     matched, skip it and move on.
002900*
003000*     Change log.
003100*
003200* 02/04/87 rjc - Created for the pension audit project.
003300* 30/07/88 rjc - Written-amount sum widened to s9(11)v9(5),
003400*                was overflowing on the year-end batch.
003500* 14/01/89 rjc - Added the dup-check search against the
003600*                history table - a bad re-run of the feed
003700*                had been doubling up invoice totals.
003800* 09/11/91 klh - CR CB0007 companion change - no as-of
003900*                dependency here, invoices don't age-check.
004000*                Unlike contributions, an invoice has no
004100*                concept of a posting period to compare
004200*                against a cutoff, so the stale-date rule
004300*                on the contribution side has no counterpart
004400*                here and never will.
004500* 03/05/94 klh - Confirmed with aud dept that invoices are
004600*                out of scope for all six fraud rules -
004700*                invoice amounts are billing lines, not
004800*                member pay-in history, the rules don't
004900*                apply to them and never have.
005000* 11/02/99 klh - Y2K -- no 2-digit year fields anywhere in
005100*                this program, nothing to convert.
005200* 21/03/26 rjc - CR CB0009 master FD's now rename Im-xxx
005300*                via copy replacing to avoid duplicate
005400*                names between master-in and master-out.
005500* 05/04/26 rjc - CR CB0022 - audit report FD split into
005600*                its own plain-record copybook so this
005700*                program's extend-mode open doesn't need
005800*                a report-writer RD it never uses.
005900* 09/08/26 klh - CR CB0025 - dropped the shadow written-
006000*                amount total, now accumulates straight
006100*                into In-Ctr-Written-Amt on the control
006200*                block, same as the contribution side
006300*                already does with Cb-Ctr-Written-Total.
006400* 09/08/26 klh - CR CB0026 companion change - the copybooks
006500*                this program shares with cbevproc picked
006600*                up trailing filler this round, nothing in
006700*                this program itself needed changing.
006800*
006900*     Operations notes.
007000*         Runs immediately after cbevproc in the nightly
007100*         audit stream - the shared Audit-Report-File must
007200*         already exist and be closed by cbevproc before
007300*         this step opens it extend, or the open fails.
007400*         Not restartable mid-run for the same reason the
007500*         contribution run isn't: the master-out file is
007600*         a full replace, an abend partway through leaves
007700*         a short master and the whole step has to be
007800*         rerun from the top against the untouched master-in.
007900*         An empty event feed is not an error, the run
008000*         still opens, loads, writes the master back
008100*         unchanged and prints a totals block of zeroes.
008200*
008300 environment division.
008400 configuration section.
008500 source-computer.  IBM-370.
008600 object-computer.  IBM-370.
008700* SPECIAL-NAMES - one printer channel, one reusable 88-style
008800*     class test for the Y/N switch bytes used throughout.
008900 special-names.
009000     C01 is Top-Of-Form
009100     class Valid-Yes-No is "Y" "N".
009200 input-output section.
009300* file-control - four files: the invoice event feed, the
009400*     prior and new invoice master, and the audit report
009500*     this program only appends to (cbevproc owns the
009600*     heading and detail lines, this run just tacks its
009700*     own totals on the end).
009800 file-control.
009900*   In-Invoice-Event - sequential, upstream change feed,
010000*   read once top to bottom same as the contribution feed.
010100     copy "selinevt.cob".
010200*   Im-Invoice-Master-In - prior run's invoice master, read
010300*   whole into the in-memory table at aa010 before any
010400*   event is processed.
010500     copy "selinmi.cob".
010600*   Im-Invoice-Master-Out - the same master, rewritten whole
010700*   from the table at aa080, replacing the prior file.
010800     copy "selinmo.cob".
010900*   Audit-Report - shared print file, opened extend so this
011000*   run's totals land after cbevproc's own report footing.
011100     copy "selaudit.cob".
011200 data division.
011300 file section.
011400*   FD copies mirror the SELECT list above one for one.
011500     copy "fdinevt.cob".
011600     copy "fdinmi.cob".
011700     copy "fdinmo.cob".
011800     copy "fdaudx.cob".
011900 working-storage section.
012000*
012100*     Abbreviations used throughout this program and its
012200*     copybooks, for whoever inherits this next.
012300*         Ie    - Invoice-Event, the change-event FD.
012400*         Im    - Invoice-Master, the before/after master
012500*                 FD's (renamed via copy replacing, same
012600*                 trick CR CB0009 gave the contribution side).
012700*         Inh   - Invoice-History, the in-memory master
012800*                 table this program builds at aa010 and
012900*                 rewrites at aa080.
013000*         Ws    - working-storage fields local to this
013100*                 program, not shared with cbevproc.
013200*         Ca    - Contribution-Amount-Decoder linkage, the
013300*                 copybook shared with cbamtdec - the name
013400*                 kept its original contribution-side prefix
013500*                 when it was generalised for invoice use.
013600*         In    - In-Control-Totals, the run counters printed
013700*                 at aa090 and reset fresh at the top of
013800*                 every run (no run-to-run carry-forward).
013900*
014000 77  WS-Prog-Name          pic x(20) value "INEVPROC (1.0.00)".
014100*
014200* WS-File-Status - one 2-byte status per file, checked only
014300*     by eye in a dump if the run ever abends; this program
014400*     does not test these fields itself, same as the
014500*     contribution side.
014600 01  WS-File-Status.
014700     03  Ws-Inevt-Status      pic xx.
014800     03  Ws-Inmi-Status       pic xx.
014900     03  Ws-Inmo-Status       pic xx.
015000     03  Ws-Audrpt-Status     pic xx.
015100     03  filler               pic x(12).
015200*
015300* WS-Switches - the two eof flags that drive the load-master
015400*     and read-events perform-until loops.
015500 01  WS-Switches.
015600     03  WS-Events-Eof        pic x     value "N".
015700         88  Events-Eof                 value "Y".
015800     03  WS-Master-Eof        pic x     value "N".
015900         88  Master-Eof                 value "Y".
016000     03  filler               pic x(8).
016100*
016200* WS-Amount-Fields - decoded amount and an alt view used
016300*     when the amount has to be tested at full magnitude
016400*     (17 total digits) instead of the usual 9v5 split.
016500*     The running written-amount total lives on the
016600*     control block (In-Ctr-Written-Amt), not here.
016700 01  WS-Amount-Fields.
016800     03  WS-Total-Amt         pic s9(9)v9(5) comp-3.
016900     03  WS-Total-Amt-Alt redefines WS-Total-Amt
017000                              pic s9(14)     comp-3.
017100     03  filler               pic x(8).
017200*
017300* WS-Ix / WS-Sub-Ix - table subscript and the search result
017400*     holder, same pairing cbevproc uses for its own table.
017500 77  WS-Ix                pic 9(5)  comp.
017600 77  WS-Sub-Ix             pic 9(5)  comp.
017700*
017800     copy "wsinhis.cob".
017900     copy "wsinctr.cob".
018000     copy "wscbamt.cob".
018100*
018200* IN-Print-Detail-Line - a plain 132 col print line built
018300*     up in three alternate views, one per line shape,
018400*     same idiom as the payroll register's total lines.
018500*     No report writer RD here - cbevproc already owns the
018600*     page heading/footing for this shared file, this
018700*     program just moves formatted lines and writes them.
018800 01  IN-Print-Detail-Line.
018900*   plain count line - a label and a whole-number value,
019000*   used for the three event-count totals.
019100     03  filler               pic x     value space.
019200     03  IN-Pd-Label          pic x(24).
019300     03  IN-Pd-Value          pic zz,zzz,zz9.
019400     03  filler               pic x(97).
019500 01  IN-Print-Amount-Line redefines IN-Print-Detail-Line.
019600*   dollar line - same label width, wider signed edit
019700*   picture to hold the run's total written amount.
019800     03  filler               pic x.
019900     03  IN-Pa-Label          pic x(24).
020000     03  IN-Pa-Value          pic zz,zzz,zzz,zz9.99999-.
020100     03  filler               pic x(86).
020200 01  IN-Print-Heading-Line redefines IN-Print-Detail-Line.
020300*   single title line, printed once before the four count
020400*   and amount lines below it.
020500     03  filler               pic x.
020600     03  IN-Ph-Title          pic x(60).
020700     03  filler               pic x(71).
020800*
020900 procedure division.
021000*
021100* aa000 - MAIN-PROCESS.  Open, load the prior master, drive
021200*     the event feed to eof, write the table back out,
021300*     print totals, close down.  Same five-step shape as
021400*     the contribution run's aa000, minus any fraud-rule
021500*     step in the middle.
021600 aa000-Main-Process.
021700     perform aa005-Open-Files    thru aa005-Exit.
021800     perform aa010-Load-Master   thru aa010-Exit.
021900     perform aa020-Read-Events   thru aa020-Exit
022000         until Events-Eof.
022100     perform aa080-Write-Master-Out thru aa080-Exit.
022200     perform aa090-Print-Totals  thru aa090-Exit.
022300     perform aa099-Close-Files   thru aa099-Exit.
022400     stop run.
022500 aa000-Exit.
022600     exit.
022700*
022800* aa005 - opens every file this run touches.  Audit-Report
022900*     is opened EXTEND, not OUTPUT - this run appends to
023000*     whatever cbevproc already wrote and closed, it never
023100*     starts the file fresh.
023200 aa005-Open-Files.
023300     open input  In-Master-In-File.
023400     open input  In-Event-File.
023500     open output In-Master-Out-File.
023600     open extend Audit-Report-File.
023700 aa005-Exit.
023800     exit.
023900*
024000* aa010 thru aa012 - load the prior invoice master into
024100*     the in-memory table used for dup-check.  Same reason
024200*     cbevproc tables its master: the alternative is a
024300*     second sequential pass over the master file for every
024400*     single event, which this shop's I-O budget won't
024500*     stand for on a file this size.
024600 aa010-Load-Master.
024700*   reset table controls before the very first read.
024800     move zero to Inh-Entry-Count.
024900     move zero to Inh-Next-Invoice-Id.
025000     move "N" to Inh-Table-Full.
025100     move "N" to WS-Master-Eof.
025200     perform aa011-Read-Master thru aa011-Exit
025300         until Master-Eof.
025400 aa010-Exit.
025500     exit.
025600*
025700* aa011 - one read of the prior master per call.
025800 aa011-Read-Master.
025900     read In-Master-In-File
026000         at end move "Y" to WS-Master-Eof
026100         not at end
026200             perform aa012-Store-Master-Entry
026300                 thru aa012-Exit
026400     end-read.
026500 aa011-Exit.
026600     exit.
026700*
026800* aa012 - copies one master record into the table verbatim,
026900*     and tracks the highest invoice id seen so aa010's
027000*     caller knows where to resume handing out new ones
027100*     from once the load is done.
027200 aa012-Store-Master-Entry.
027300     add 1 to Inh-Entry-Count.
027400     set  Inh-Ix to Inh-Entry-Count.
027500     move Imi-Invoice-Id      to Inh-Invoice-Id (Inh-Ix).
027600     move Imi-Rec-Id          to Inh-Rec-Id (Inh-Ix).
027700     move Imi-Total-Amt       to Inh-Total-Amt (Inh-Ix).
027800     if Imi-Invoice-Id > Inh-Next-Invoice-Id
027900         move Imi-Invoice-Id to Inh-Next-Invoice-Id
028000     end-if.
028100 aa012-Exit.
028200     exit.
028300*
028400* aa020 - one read of the event feed per call.
028500 aa020-Read-Events.
028600     read In-Event-File
028700         at end move "Y" to WS-Events-Eof
028800         not at end
028900             perform aa025-Route-Event thru aa025-Exit
029000     end-read.
029100 aa020-Exit.
029200     exit.
029300*
029400* aa025 - deletes are skipped outright; a NEW event whose
029500*     Rec-Id already exists is a duplicate and is skipped
029600*     too; everything else is decoded and upserted.
029700*
029800*     Example - Rec-Id 88410 has never been seen before
029900*     (WS-Sub-Ix comes back zero from the search) and
030000*     Ie-Has-Before is "N" - this is a brand-new invoice,
030100*     falls through to the decode-and-upsert path below and
030200*     is written as a new table entry by dd000.
030300*
030400*     Example - Rec-Id 88410 shows up again later in the
030500*     same feed with Ie-Has-Before = "N" (still flagged as
030600*     new upstream) but the search this time finds it
030700*     already in the table - that combination is treated as
030800*     a duplicate and skipped, it is not re-decoded or
030900*     re-totalled.
031000 aa025-Route-Event.
031100     add 1 to In-Ctr-Events-Read.
031200     if Ie-Has-After = "N"
031300         add 1 to In-Ctr-Skipped
031400     else
031500         move zero to WS-Sub-Ix
031600         if Inh-Entry-Count > zero
031700             set Inh-Ix to 1
031800             search Inh-Entry
031900                 at end continue
032000                 when Inh-Rec-Id (Inh-Ix) = Ie-Rec-Id
032100                     set WS-Sub-Ix to Inh-Ix
032200             end-search
032300         end-if
032400         if Ie-Has-Before = "N" and WS-Sub-Ix not = zero
032500             add 1 to In-Ctr-Skipped
032600         else
032700*           amount decoder wants the scale set explicitly
032800*           every call - invoices are always 5 decimals,
032900*           unlike contributions this shop never varies it.
033000             move 5              to Ca-Scale
033100             move Ie-Amount-Raw  to Ca-Raw-Amount
033200             call "cbamtdec" using CB-Amount-Decoder-Ws
033300             move Ca-Decoded-Amount to WS-Total-Amt
033400             perform dd000-Upsert-Invoice thru dd000-Exit
033500             add 1 to In-Ctr-Written
033600             add WS-Total-Amt to In-Ctr-Written-Amt
033700         end-if
033800     end-if.
033900 aa025-Exit.
034000     exit.
034100*
034200* aa080/aa081 - unload the whole table back to the new
034300*     master file, one write per entry, in table order
034400*     (which is load order, not invoice-id order - this
034500*     shop has never needed the output master sorted, the
034600*     downstream systems that read it key off Invoice-Id,
034700*     not file position).
034800 aa080-Write-Master-Out.
034900     if Inh-Entry-Count > zero
035000         perform aa081-Write-One-Master thru aa081-Exit
035100             varying WS-Ix from 1 by 1
035200             until WS-Ix > Inh-Entry-Count
035300     end-if.
035400 aa080-Exit.
035500     exit.
035600*
035700* aa081 - straight table-to-record unload, one entry, no
035800*     conditional logic - every table row becomes exactly
035900*     one output master row.
036000 aa081-Write-One-Master.
036100     set  Inh-Ix to WS-Ix.
036200     move Inh-Invoice-Id (Inh-Ix) to Imo-Invoice-Id.
036300     move Inh-Rec-Id     (Inh-Ix) to Imo-Rec-Id.
036400     move Inh-Total-Amt  (Inh-Ix) to Imo-Total-Amt.
036500     write IM-Invoice-Master-Out.
036600 aa081-Exit.
036700     exit.
036800*
036900* aa090 - appends the invoice control totals onto the
037000*     tail of the shared audit report, plain lines, no
037100*     report writer (the RD/page control belongs to the
037200*     contribution run that already closed the file).
037300*     Four lines printed in a fixed order: events read,
037400*     skipped, written, then the dollar sum of what was
037500*     written - same order and wording the contribution
037600*     footing uses for its own matching counters, so aud
037700*     dept reads one report shape for both halves of the run.
037800 aa090-Print-Totals.
037900     move spaces to IN-Print-Heading-Line.
038000     move "Invoice control totals:" to IN-Ph-Title.
038100     move IN-Print-Heading-Line to AR-Print-Line.
038200     write AR-Print-Line.
038300     move spaces to IN-Print-Detail-Line.
038400     move "Invoice events read ..." to IN-Pd-Label.
038500     move In-Ctr-Events-Read to IN-Pd-Value.
038600     move IN-Print-Detail-Line to AR-Print-Line.
038700     write AR-Print-Line.
038800     move spaces to IN-Print-Detail-Line.
038900     move "Invoice skipped ........" to IN-Pd-Label.
039000     move In-Ctr-Skipped to IN-Pd-Value.
039100     move IN-Print-Detail-Line to AR-Print-Line.
039200     write AR-Print-Line.
039300     move spaces to IN-Print-Detail-Line.
039400     move "Invoice written ........" to IN-Pd-Label.
039500     move In-Ctr-Written to IN-Pd-Value.
039600     move IN-Print-Detail-Line to AR-Print-Line.
039700     write AR-Print-Line.
039800     move spaces to IN-Print-Amount-Line.
039900     move "Sum written amounts ...." to IN-Pa-Label.
040000     move In-Ctr-Written-Amt to IN-Pa-Value.
040100     move IN-Print-Amount-Line to AR-Print-Line.
040200     write AR-Print-Line.
040300 aa090-Exit.
040400     exit.
040500*
040600* aa099 - closes every file this run touched, in the
040700*     reverse of the order aa005 opened them.
040800 aa099-Close-Files.
040900     close In-Event-File.
041000     close In-Master-In-File.
041100     close In-Master-Out-File.
041200     close Audit-Report-File.
041300 aa099-Exit.
041400     exit.
041500*
041600* dd000 - UPSERT-SAVERS.  WS-Sub-Ix zero means append as
041700*     a new entry, non-zero overwrites the matching entry
041800*     in place.  Invoice-Id is assigned here the same way
041900*     Contrib-Id is assigned on the contribution side -
042000*     this program is the only place that ever hands one out.
042100*
042200*     Example - member invoice Rec-Id 91002 already has a
042300*     table row (from an earlier NEW event) carrying
042400*     Total-Amt 500.00; a later UPDATE event for the same
042500*     Rec-Id arrives with an after-image total of 640.00 -
042600*     WS-Sub-Ix finds the existing row, dd000 overwrites
042700*     just the total in place, the Invoice-Id already
042800*     assigned to that row is left untouched.
042900 dd000-Upsert-Invoice.
043000*   append path - hand out the next sequential invoice id.
043100     if WS-Sub-Ix = zero
043200         add 1 to Inh-Entry-Count
043300         set Inh-Ix to Inh-Entry-Count
043400         add 1 to Inh-Next-Invoice-Id
043500         move Inh-Next-Invoice-Id to Inh-Invoice-Id (Inh-Ix)
043600     else
043700*       overwrite path - the id already assigned stands.
043800         set Inh-Ix to WS-Sub-Ix
043900     end-if.
044000*   common to both paths - refresh the rec-id and the
044100*   decoded total from the event just read.
044200     move Ie-Rec-Id      to Inh-Rec-Id (Inh-Ix).
044300     move WS-Total-Amt   to Inh-Total-Amt (Inh-Ix).
044400 dd000-Exit.
044500     exit.
