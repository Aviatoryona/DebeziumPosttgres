000100*************************************************************
000200*                                                          *
000300*  CBEVPROC  --  Contribution Change-Event Audit / Fraud   *
000400*              Detection Batch Driver                      *
000500*                                                          *
000600*************************************************************
000700 identification division.
000800 program-id.    cbevproc.
000900 author.        R J Carden.
001000 installation.  Meridian Retirement - Batch Audit.
001100 date-written.  20/03/1987.
001200 date-compiled. 20/03/1987.
001300 security.      Confidential - internal use only.
001400*
001500* Remarks.
001600*     Reads the contribution change-event feed, decodes
001700*     the raw amounts, de-dupes and updates against the
001800*     prior contribution master, runs the fraud checks
001900*     and rewrites the master plus the audit report.
002000*
002100*     This run replaced the old CBAUDIT weekly listing
002200*     that aud dept used to key off of by hand.  The
002300*     event feed comes off the upstream contribution
002400*     capture system - one record per insert/update/
002500*     delete against a contribution, before and after
002600*     images both riding the same event record so we
002700*     never have to re-read the prior master row twice.
002800*
002900*     The in-memory history table (see wscbhis.cob) is
003000*     the whole contribution master, loaded once at the
003100*     top of the run and rewritten once at the bottom -
003200*     same load/rewrite shape the payroll history file
003300*     uses, just table-driven instead of file-driven
003400*     because the fraud rules need random access to
003500*     a member's whole history, not just the current
003600*     record.
003700*
003800*     Change log.
003900*
004000* 20/03/87 rjc - Created for the pension audit project.
004100* 02/04/87 rjc - Added dormancy and member-average rules.
004200* 19/05/87 rjc - Global-average rule added per aud dept
004300*                request AUD-14.
004400* 30/07/88 rjc - Maximum-amount ceiling made a named const
004500*                in working-storage, was hard coded.
004600* 12/09/88 rjc - Confirmed with aud dept that a clean
004700*                UPDATE (ratio inside tolerance) is not
004800*                written to the master at all - the prior
004900*                image already reflects the truth and we
005000*                don't want two rows for one contribution.
005100* 03/01/89 rjc - Reason-Flagged text now built with STRING
005200*                instead of chained MOVE's, easier to add
005300*                a sixth rule later without touching the
005400*                first five.
005500* 14/02/90 klh - CR CB0004 fixed dormancy gap sign, was
005600*                computing subject-minus-previous backward.
005700* 22/08/90 klh - CR CB0005 - member-average and global-
005800*                average now both use a selection-sort
005900*                style min-extraction instead of a SORT
006000*                verb, the history set never exceeds 500
006100*                entries so the extra I/O of an external
006200*                sort wasn't worth it.
006300* 09/11/91 klh - CR CB0007 as-of period now read from the
006400*                param file every run, no longer a literal.
006500*                Before this change the as-of month was
006600*                a hard-coded 77-level that had to be
006700*                recompiled every month - missed twice
006800*                last year and produced a wrong dormancy
006900*                report both times.
007000* 22/06/93 rjc - Widened Reason-Flagged text buffer to 200
007100*                to match the new master layout.
007200* 30/11/94 rjc - CR CB0006 - Global-Avg-Rule threshold
007300*                confirmed at 9x population average per
007400*                aud dept, was mistakenly coded at 5x.
007500* 11/02/99 klh - Y2K -- as-of, subject and history periods
007600*                already carry a full 4-digit CONTRIB-YEAR,
007700*                confirmed no windowing needed anywhere in
007800*                this program.
007900* 03/08/99 klh - Y2K -- retested month-arithmetic across
008000*                the 1999/2000 boundary via cbmodts, ok.
008100* 17/01/00 klh - Y2K -- production run 01/00 processed
008200*                clean, no dormancy false-positives across
008300*                the century rollover.  Closing the Y2K
008400*                ticket for this program.
008500* 21/03/26 rjc - CR CB0009 master FD's now rename Cm-xxx
008600*                via copy replacing to avoid duplicate
008700*                names between master-in and master-out.
008800* 05/04/26 rjc - CR CB0021 - divide by zero on the ratio
008900*                rule abended the 04/05 run when a before
009000*                total of zero came through - guarded.
009100* 05/04/26 rjc - CR CB0022 - audit report FD split into
009200*                its own plain-record copybook, the
009300*                report-writer RD stayed in this program
009400*                only, the invoice side never needed it.
009500* 09/08/26 klh - CR CB0023 - report heading now shows the
009600*                as-of period the run was told to use, aud
009700*                dept couldn't tell which cutoff a listing
009800*                was run against.
009900* 09/08/26 klh - CR CB0024 - Ws-Ratio widened to s9(7)v99
010000*                and guarded with on size error, a small
010100*                before-total against a very large after
010200*                could exceed s9(3)v99 and abend the run
010300*                exactly on the cases rule 1 is meant to
010400*                catch.
010500*
010600*     Older history, kept for the record.
010700*
010800* 08/06/89 rjc - Confirmed with data control that the
010900*                event feed always carries a full before
011000*                image on an UPDATE even when only one of
011100*                the two amounts actually changed - saves
011200*                us from having to special-case a partial
011300*                before image anywhere in aa040.
011400* 15/03/90 rjc - Reviewed the ratio thresholds (0.51 thru
011500*                1.99) with aud dept after a run of false
011600*                positives traced to rounding on the
011700*                employer match schedule change - held the
011800*                thresholds as-is, rounding wasn't the
011900*                real cause.
012000* 04/12/90 klh - Confirmed the dormancy rule's 4-month
012100*                gap and the stale-date rule's 4-month gap
012200*                are deliberately the same number but two
012300*                separate constants in the code (4 and >4
012400*                vs >= 4) - do not try to combine them into
012500*                one working-storage item, they compare
012600*                different period pairs.
012700* 19/07/92 rjc - Cbh-Reason-Flagged widened once already
012800*                (60 to 200) after a run with five rules
012900*                firing on one record truncated the text
013000*                stored on the master - the 60-column
013100*                printed reason is a deliberate truncation,
013200*                not a bug, the full text is still on the
013300*                master row for anyone who needs it.
013400* 02/02/95 rjc - Verified WS-Global-Ee-Sum/Er-Sum at
013500*                s9(13)v99 have headroom for the whole
013600*                membership base through the year 2100
013700*                at current growth, per finance's own
013800*                projections - no need to widen again
013900*                soon.
014000* 30/06/96 klh - Operator reported the run abending on a
014100*                Friday close when the event feed was
014200*                empty; traced to a JCL problem on the
014300*                upstream extract, not this program - see
014400*                run book entry OPS-114 below.
014500*
014600*     Operations notes (see also run book OPS-114).
014700*
014800*     Schedule - this job runs nightly after the upstream
014900*     contribution capture system's own close, and again
015000*     as a rerun-only step if that job abends and is
015100*     restarted the same night.  There is no intraday
015200*     run of this program.
015300*
015400*     Restart - this program is NOT restartable mid-run.
015500*     If it abends after Cb-Master-Out-File has started
015600*     writing, the whole job step must be re-run from a
015700*     fresh copy of the prior master (Cb-Master-In-File)
015800*     and a fresh copy of the event feed - never restart
015900*     from a partially written Cb-Master-Out-File, the
016000*     in-memory history table has no checkpoint and a
016100*     partial output file will silently drop whatever
016200*     events came after the abend.
016300*
016400*     Common problems.
016500*         - Empty event feed: not an error, the loop over
016600*           Cb-Event-File simply never executes and the
016700*           run finishes with zero written/zero flagged
016800*           on the footing - this is normal on a holiday
016900*           when the upstream system captured nothing.
017000*         - As-of param record missing or blank: aa005
017100*           reads it "at end continue", so a missing
017200*           record silently leaves WS-Asof-Yr/Mo at zero -
017300*           watch for a heading showing 00/0000, that
017400*           means the param file wasn't populated before
017500*           this job ran and the stale-date rule (bb020)
017600*           will have flagged everything.
017700*         - Table full: Cbh-Is-Full is set by nothing in
017800*           this version of the program (the master has
017900*           never come close to 5000 rows) but the switch
018000*           and its 88-level are kept in wscbhis.cob against
018100*           the day it does - if a future maintainer sees
018200*           entries silently stop growing past 5000 in
018300*           aa012 or dd000, that is the table filling up
018400*           and it needs a real overflow message, not a
018500*           silent drop.
018600*
018700 environment division.
018800 configuration section.
018900 source-computer.  IBM-370.
019000 object-computer.  IBM-370.
019100* SPECIAL-NAMES - C01 drives the top-of-form skip on the
019200*     audit listing, same channel the payroll register
019300*     uses.  The two CLASS conditions let the routing and
019400*     amount-decoder logic test flag bytes with a plain
019500*     IF instead of a string of 88-level ORs.
019600 special-names.
019700     C01 is Top-Of-Form
019800     class Valid-Yes-No   is "Y" "N"
019900     class Valid-Cd-Function is "N" "B".
020000 input-output section.
020100* file-control - five files this run touches: the event
020200*     feed, the prior and new master, the as-of param
020300*     record and the shared audit listing that both this
020400*     program and inevproc write to.
020500 file-control.
020600*   Ce-Contrib-Event - sequential, upstream change feed, one
020700*   record per member/sponsor/period change, read once top
020800*   to bottom, never rewritten.
020900     copy "selcbevt.cob".
021000*   Cm-Contrib-Master-In - the master as it stood at the end
021100*   of the prior run, read whole into CB-Hist-Table at aa010
021200*   before the event loop starts.
021300     copy "selcbmi.cob".
021400*   Cm-Contrib-Master-Out - the same master, rewritten whole
021500*   from the table at zz900 close-down, replacing the prior
021600*   file entirely rather than an in-place update.
021700     copy "selcbmo.cob".
021800*   Ap-Asof-Param - one-record parameter file, RRN 1, gives
021900*   this run its as-of year/month for the stale-date rule.
022000     copy "selasof.cob".
022100*   Audit-Report - the shared print file both cbevproc and
022200*   inevproc write to, this program first and closed with
022300*   extend left open for inevproc's own totals.
022400     copy "selaudit.cob".
022500 data division.
022600 file section.
022700*   FD copies mirror the SELECT list above one for one - see
022800*   the file-control remarks just above for what each file
022900*   is and how this program uses it.
023000     copy "fdcbevt.cob".
023100     copy "fdcbmi.cob".
023200     copy "fdcbmo.cob".
023300     copy "fdasof.cob".
023400     copy "fdaudit.cob".
023500 working-storage section.
023600*
023700*     Abbreviations used throughout this program and its
023800*     copybooks, for whoever inherits this next.
023900*         Ee    - employee (the member's own contribution).
024000*         Er    - employer (the sponsor's matching amount).
024100*         Tot   - Ee plus Er, the combined total.
024200*         Bef   - before image (prior value on an update).
024300*         Aft   - after image (new value on an update, or
024400*                 the only value on a brand-new insert).
024500*         Ce    - Contribution-Event, the change-event FD.
024600*         Cb    - Contribution-Bxxx, the shared amount and
024700*                 date-utility linkage areas.
024800*         Cm    - Contribution-Master, before the in/out
024900*                 rename via copy replacing (CR CB0009).
025000*         Cbh   - Contribution-Bxxx-History, the in-memory
025100*                 master table entries (wscbhis.cob).
025200*         Ws    - plain working-storage, no special meaning
025300*                 beyond "scratch area for this program".
025400*         Ca    - Contribution-Amount, the amount-decoder
025500*                 subprogram's linkage area (cbamtdec).
025600*         Cd    - Contribution-Date, the date-utility
025700*                 subprogram's linkage area (cbmodts).
025800*
025900* WS-Prog-Name - shows up on the operator console at
026000*     start of job, same convention on every batch
026100*     program in this shop.
026200 77  WS-Prog-Name          pic x(20) value "CBEVPROC (1.0.00)".
026300*
026400* WS-File-Status - one two-byte status per SELECT, checked
026500*     nowhere explicitly right now (the shop has never
026600*     had an I/O error survive past the abend dump) but
026700*     kept for the day somebody adds real status checking.
026800 01  WS-File-Status.
026900     03  Ws-Cbevt-Status      pic xx.
027000     03  Ws-Cbmi-Status       pic xx.
027100     03  Ws-Cbmo-Status       pic xx.
027200     03  Ws-Asof-Status       pic xx.
027300     03  Ws-Audrpt-Status     pic xx.
027400     03  filler               pic x(10).
027500*
027600* WS-Switches - the two end-of-file flags that drive the
027700*     read loops below.
027800 01  WS-Switches.
027900     03  WS-Events-Eof        pic x     value "N".
028000         88  Events-Eof                 value "Y".
028100     03  WS-Master-Eof        pic x     value "N".
028200         88  Master-Eof                 value "Y".
028300     03  filler               pic x(8).
028400*
028500* WS-Maximum-Allowed - rule 6 ceiling, was hard coded
028600*                       until the 07/88 change.
028700 01  WS-Constants.
028800     03  WS-Maximum-Allowed   pic s9(9)v99 comp-3
028900                                        value 9999.99.
029000     03  filler               pic x(6).
029100*
029200* WS-Subject-Fields - the decoded EE/ER amounts for the
029300*     before and after image of whichever event is being
029400*     routed right now, plus the totals and ratio derived
029500*     from them.  Reused across both the NEW and UPDATE
029600*     branches rather than declared twice.
029700 01  WS-Subject-Fields.
029800*     WS-Bef-Ee-Amt - decoded before-image employee amt.
029900     03  WS-Bef-Ee-Amt        pic s9(9)v99  comp-3.
030000*     WS-Bef-Er-Amt - decoded before-image employer amt.
030100     03  WS-Bef-Er-Amt        pic s9(9)v99  comp-3.
030200*     WS-Aft-Ee-Amt - decoded after-image employee amt.
030300     03  WS-Aft-Ee-Amt        pic s9(9)v99  comp-3.
030400*     WS-Aft-Er-Amt - decoded after-image employer amt.
030500     03  WS-Aft-Er-Amt        pic s9(9)v99  comp-3.
030600*     WS-Bef-Total - before EE + ER, ratio-rule denominator.
030700     03  WS-Bef-Total         pic s9(9)v99  comp-3.
030800*     WS-Aft-Total - after EE + ER, ratio-rule numerator.
030900     03  WS-Aft-Total         pic s9(9)v99  comp-3.
031000*     WS-Subject-Total - the total this event will post
031100*     under, either the after total (UPDATE) or the whole
031200*     new-record total (NEW).  This is what feeds rules
031300*     4, 5 and 6 and what accumulates into the control
031400*     total on the audit report footing.
031500     03  WS-Subject-Total     pic s9(9)v99  comp-3.
031600* Ratio widened by CR CB0024 - a small before-total against
031700*     a very large after-total could exceed s9(3)v99.
031800     03  WS-Ratio             pic s9(7)v99  comp-3.
031900     03  filler               pic x(2).
032000*
032100* WS-Period-Fields - four period work areas, each with a
032200*     REDEFINES giving the numeric YYYYMM view cbmodts and
032300*     the history scan use for < and > comparisons instead
032400*     of comparing year and month separately.
032500 01  WS-Period-Fields.
032600*     WS-Subj-Period - the event's own contribution period.
032700     03  WS-Subj-Period.
032800         05  WS-Subj-Year         pic 9(4).
032900         05  WS-Subj-Month-Num    pic 99.
033000     03  WS-Subj-Period-N redefines WS-Subj-Period
033100                              pic 9(6).
033200*     WS-Prev-Period - period of the previous contribution
033300*     found by cc010, feeds the dormancy rule.
033400     03  WS-Prev-Period.
033500         05  WS-Prev-Year         pic 9(4).
033600         05  WS-Prev-Month-Num    pic 99.
033700     03  WS-Prev-Period-N redefines WS-Prev-Period
033800                              pic 9(6).
033900*     WS-Scan-Period - period of whatever history row cc001
034000*     is currently looking at while it builds the set.
034100     03  WS-Scan-Period.
034200         05  WS-Scan-Year         pic 9(4).
034300         05  WS-Scan-Month-Num    pic 99.
034400     03  WS-Scan-Period-N redefines WS-Scan-Period
034500                              pic 9(6).
034600*     WS-Asof-Period - the batch as-of period read off the
034700*     param file once at the top of the run (CR CB0007).
034800     03  WS-Asof-Period.
034900         05  WS-Asof-Yr           pic 9(4).
035000         05  WS-Asof-Mo           pic 99.
035100     03  WS-Asof-Period-N redefines WS-Asof-Period
035200                              pic 9(6).
035300     03  filler               pic x(6).
035400*
035500* WS-History-Fields - the results of the cc000 history
035600*     lookups: whether a previous contribution exists and
035700*     what it totalled, and the member and global averages
035800*     used by rules 4 and 5.
035900 01  WS-History-Fields.
036000*     WS-Has-Previous - set by cc010 when a prior period
036100*     for this member/sponsor/type combination was found.
036200     03  WS-Has-Previous      pic x     value "N".
036300         88  Has-Previous               value "Y".
036400*     WS-Prev-Total - the total of that previous record.
036500     03  WS-Prev-Total        pic s9(9)v99 comp-3.
036600*     WS-Has-Member-Avg - set by cc020 when there were any
036700*     history rows at all to average.
036800     03  WS-Has-Member-Avg    pic x     value "N".
036900         88  Has-Member-Avg             value "Y".
037000*     WS-Member-Avg-Count/Sum - accumulator pair used while
037100*     cc020 is picking the earliest 10 entries.
037200     03  WS-Member-Avg-Count  pic 9(4)  comp.
037300     03  WS-Member-Avg-Sum    pic s9(11)v99 comp-3.
037400*     WS-Member-Avg - the finished member average.
037500     03  WS-Member-Avg        pic s9(9)v99  comp-3.
037600*     WS-Has-Global-Avg - set by cc030 when the master had
037700*     at least one entry to average over.
037800     03  WS-Has-Global-Avg    pic x     value "N".
037900         88  Has-Global-Avg             value "Y".
038000*     WS-Global-Ee-Sum/Er-Sum - running totals over the
038100*     entire in-memory master, not just one member.
038200     03  WS-Global-Ee-Sum     pic s9(13)v99 comp-3.
038300     03  WS-Global-Er-Sum     pic s9(13)v99 comp-3.
038400*     WS-Global-Ee-Avg/Er-Avg/Total-Avg - the finished
038500*     population averages, combined for rule 5.
038600     03  WS-Global-Ee-Avg     pic s9(9)v99  comp-3.
038700     03  WS-Global-Er-Avg     pic s9(9)v99  comp-3.
038800     03  WS-Global-Total-Avg  pic s9(9)v99  comp-3.
038900     03  filler               pic x(10).
039000*
039100* WS-Hist-Set-Table - scratch set built by cc000 for the
039200*     member/sponsor/type history of the subject record.
039300*     500 entries is generous headroom - the busiest
039400*     member/sponsor/type combination on file today has
039500*     under 40 years of monthly history, well inside the
039600*     limit, but Cbh-Table-Full style overflow protection
039700*     was cheap enough to add.
039800 01  WS-Hist-Set-Table.
039900     03  WS-Hist-Set-Count    pic 9(4)  comp.
040000     03  WS-Hist-Set-Entry occurs 500 times
040100                              indexed by WS-Hs-Ix.
040200*         WS-Hs-Period - YYYYMM view of one history entry.
040300         05  WS-Hs-Period         pic 9(6).
040400*         WS-Hs-Total - that entry's EE + ER total.
040500         05  WS-Hs-Total          pic s9(9)v99 comp-3.
040600*         WS-Hs-Used - min-extraction marker, see cc021.
040700         05  WS-Hs-Used           pic x.
040800             88  Hs-Used                    value "Y".
040900         05  filler               pic x(5).
041000     03  filler               pic x(10).
041100*
041200* WS-Ix/WS-Sub-Ix/WS-N-Count/WS-Min-Period/WS-Min-Ix - the
041300*     loose subscripts and scratch counters shared across
041400*     the master-scan and min-extraction paragraphs below.
041500*     Kept as 77-levels rather than folded into a group,
041600*     same habit the payroll programs use for this kind
041700*     of throwaway counter.
041800 77  WS-Ix                pic 9(5)  comp.
041900 77  WS-Sub-Ix             pic 9(5)  comp.
042000 77  WS-N-Count            pic 9(5)  comp.
042100 77  WS-Min-Period         pic 9(6).
042200 77  WS-Min-Ix             pic 9(5)  comp.
042300*
042400* WS-Reason-Work - the reason text is assembled here as
042500*     each fraud rule fires, then copied onto the history
042600*     entry's Cbh-Reason-Flagged field by dd000.  The
042700*     shop's compiler predates intrinsic FUNCTION LENGTH,
042800*     so WS-Reason-Len/WS-New-Reason-Len are kept by hand
042900*     via the zz010 backward-scan paragraph.
043000 01  WS-Reason-Work.
043100*     WS-Reason-Text - accumulated reason string so far.
043200     03  WS-Reason-Text       pic x(200).
043300*     WS-Old-Reason-Text - scratch copy used while
043400*     stringing a new clause onto the existing text.
043500     03  WS-Old-Reason-Text   pic x(200).
043600*     WS-New-Reason-Text - the clause a single rule wants
043700*     appended, built fresh by that rule's paragraph.
043800     03  WS-New-Reason-Text   pic x(80).
043900     03  WS-Reason-Len        pic 9(3)  comp.
044000     03  WS-New-Reason-Len    pic 9(3)  comp.
044100*     WS-Has-Reason - set the first time any rule fires,
044200*     drives the F flag column on the detail line.
044300     03  WS-Has-Reason        pic x     value "N".
044400         88  Has-Reason                 value "Y".
044500*     WS-Before-Edit/After-Edit/Gap-Edit/Avg-Edit - numeric
044600*     edit fields the reason-text builders MOVE a comp-3
044700*     amount or a months-between count into before it can
044800*     be STRING'd, since STRING can't edit COMP-3 directly.
044900     03  WS-Before-Edit       pic zzz,zzz,zz9.99-.
045000     03  WS-After-Edit        pic zzz,zzz,zz9.99-.
045100     03  WS-Gap-Edit          pic zz9.
045200     03  WS-Avg-Edit          pic zzz,zzz,zz9.99-.
045300     03  filler               pic x(8).
045400*
045500     copy "wscbhis.cob".
045600     copy "wscbctr.cob".
045700     copy "wscbamt.cob".
045800     copy "wscbdts.cob".
045900*
046000* CB-Print-Work - flattened detail-line fields, moved
046100*     from the after image before each GENERATE.  Report
046200*     Writer wants SOURCE items that already exist in
046300*     working-storage or the file section, it can't
046400*     reach into the history table by subscript, so this
046500*     group exists purely to give it something to point at.
046600 01  CB-Print-Work.
046700     03  CB-Print-Rec-Id      pic 9(9).
046800     03  CB-Print-Member-Id   pic 9(9).
046900     03  CB-Print-Year        pic 9(4).
047000     03  CB-Print-Slash       pic x     value "/".
047100     03  CB-Print-Month       pic x(3).
047200     03  CB-Print-Ee-Edit     pic zz,zzz,zz9.99-.
047300     03  CB-Print-Er-Edit     pic zz,zzz,zz9.99-.
047400     03  CB-Print-Tot-Edit    pic zz,zzz,zz9.99-.
047500     03  CB-Print-Flag        pic x.
047600     03  CB-Print-Reason      pic x(60).
047700     03  filler               pic x(10).
047800*
047900* CB-Print-Flag cross reference - one letter per rule, set
048000*     in bb010 thru bb060 and moved into CB-Print-Flag just
048100*     before the GENERATE in cc020.  A blank flag means the
048200*     line printed only because it was a new or changed
048300*     master row, not because any rule fired.
048400*        F = flagged by one or more of the six rules below,
048500*            see CB-Print-Reason for which one(s).
048600*        R = Ee/Er ratio outside plan tolerance   (bb010)
048700*        S = event stale, posted after cutoff     (bb020)
048800*        D = dormant member suddenly contributing (bb030)
048900*        M = amount far off the member's own avg  (bb040)
049000*        G = amount far off the sponsor-wide avg  (bb050)
049100*        X = amount over the hard ceiling          (bb060)
049200*     More than one rule can fire on the same event - when
049300*     that happens CB-Print-Flag still only shows "F", the
049400*     full list of which rules fired is in the reason text
049500*     and on the master row, not on the printed flag byte.
049600*
049700 report section.
049800* Contribution-Audit-Report - one page heading, one detail
049900*     line per flagged-or-written contribution, and a
050000*     control footing final that carries the run totals.
050100*     Same RD shape the payroll register uses; this report
050200*     stays open in extend mode when inevproc appends its
050300*     own plain-line totals below the footing.
050400 rd  Contribution-Audit-Report
050500     control      final
050600     page limit   58
050700     heading      1
050800     first detail 5
050900     last  detail 54.
051000*
051100* CB-Rpt-Head - page heading.  CR CB0023 added the as-of
051200*     period fields (col 60-79) so a printed listing can
051300*     be matched back to the cutoff it was run against
051400*     without digging through the job log.
051500 01  CB-Rpt-Head    type page heading.
051600*   Line 1 - shop name left, as-of period center-right, page
051700*     number far right.  Same three-field layout every
051800*     report in this shop uses on line 1 of the heading.
051900     03  line 1.
052000         05  col 2   pic x(30)
052100                    value "Meridian Retirement Systems".
052200         05  col 60  pic x(12) value "As Of Period".
052300         05  col 73  pic 99    source WS-Asof-Mo.
052400         05  col 75  pic x     value "/".
052500         05  col 76  pic 9(4)  source WS-Asof-Yr.
052600         05  col 100 pic x(5)  value "Page ".
052700         05  col 106 pic zz9   source Page-Counter.
052800*   Line 3 - report title, blank line 2 and 4 are automatic
052900*     RD spacing, no separate blank-line entries needed.
053000     03  line 3.
053100         05  col 30  pic x(60)
053200             value "Contribution Change - Audit / Fraud Report".
053300*   Line 5 - column captions, one per printed field below,
053400*     lined up under the matching col value in the detail
053500*     line further down.  Keep these two in step by hand -
053600*     nothing enforces it, this is the same trap the payroll
053700*     register has always had.
053800     03  line 5.
053900         05  col 2   pic x(6)  value "Rec-Id".
054000         05  col 14  pic x(6)  value "Member".
054100         05  col 24  pic x(6)  value "Period".
054200         05  col 34  pic x(9)  value "Ee Amount".
054300         05  col 50  pic x(9)  value "Er Amount".
054400         05  col 66  pic x(5)  value "Total".
054500         05  col 82  pic x(3)  value "Flg".
054600         05  col 88  pic x(6)  value "Reason".
054700*
054800* CB-Contrib-Detail - one line per event that either wrote
054900*     a new master row or tripped one of the six rules.
055000*     Reason is truncated to 44 columns on the printed
055100*     line even though the stored reason text can run
055200*     to 200 - the full text is only needed on the
055300*     master row, the listing just needs enough to
055400*     tell aud dept which rule(s) fired.
055500 01  CB-Contrib-Detail  type detail.
055600     03  line + 1.
055700*       Rec-Id and Member-Id print as plain 9-digit numbers,
055800*       no editing needed, they are keys not amounts.
055900         05  col 2   pic 9(9)  source CB-Print-Rec-Id.
056000         05  col 14  pic 9(9)  source CB-Print-Member-Id.
056100*       Period prints year, a literal slash, then the 3-char
056200*       month code - same as it comes off the event record,
056300*       no month-number-to-name lookup done here.
056400         05  col 24  pic 9(4)  source CB-Print-Year.
056500         05  col 28  pic x     source CB-Print-Slash.
056600         05  col 29  pic x(3)  source CB-Print-Month.
056700*       Ee/Er/Tot all use the same signed edit picture so a
056800*       correction (negative) lines up under a normal
056900*       posting - the trailing minus only shows when needed.
057000         05  col 34  pic zz,zzz,zz9.99-
057100                               source CB-Print-Ee-Edit.
057200         05  col 50  pic zz,zzz,zz9.99-
057300                               source CB-Print-Er-Edit.
057400         05  col 66  pic zz,zzz,zz9.99-
057500                               source CB-Print-Tot-Edit.
057600*       Flg is a single character - see the flag/reason
057700*       cross reference block further up this copy for what
057800*       each letter means.
057900         05  col 82  pic x     source CB-Print-Flag.
058000         05  col 88  pic x(44) source CB-Print-Reason.
058100*
058200* CB-Contrib-Foot - control footing final, prints once at
058300*     the very end of the run.  Six counters plus the
058400*     dollar total of everything actually written to the
058500*     master - the number aud dept reconciles against the
058600*     upstream contribution capture system's own total.
058700 01  CB-Contrib-Foot  type control footing final.
058800     03  line + 2.
058900         05  col 2   pic x(30)
059000                     value "Contribution control totals:".
059100*   Events read vs skipped deletes - the first two counters
059200*     tell aud dept how many of the events read were live
059300*     work vs housekeeping deletes that never touch a master.
059400     03  line + 1.
059500         05  col 4   pic x(18) value "Events read .....".
059600         05  col 24  pic zzz,zz9
059700                               source Cb-Ctr-Events-Read.
059800         05  col 40  pic x(18) value "Skipped deletes ..".
059900         05  col 60  pic zzz,zz9
060000                               source Cb-Ctr-Skip-Delete.
060100*   Skipped dup's / skipped clean update - both are events
060200*     that reached aa025 but were dropped before any rule
060300*     ran, dup by rec-id or a before/after pair that came
060400*     out byte for byte identical.
060500     03  line + 1.
060600         05  col 4   pic x(18) value "Skipped dup's ....".
060700         05  col 24  pic zzz,zz9
060800                               source Cb-Ctr-Skip-Dup.
060900         05  col 40  pic x(18) value "Skipped clean upd.".
061000         05  col 60  pic zzz,zz9
061100                               source Cb-Ctr-Skip-Clean.
061200*   Written new / written updates - these two always add up
061300*     to the master rows this run actually rewrote, whether
061400*     or not any of the six rules also fired on them.
061500     03  line + 1.
061600         05  col 4   pic x(18) value "Written new ......".
061700         05  col 24  pic zzz,zz9
061800                               source Cb-Ctr-Written-New.
061900         05  col 40  pic x(18) value "Written updates ..".
062000         05  col 60  pic zzz,zz9
062100                               source Cb-Ctr-Written-Upd.
062200*   Flagged / sum of written totals - the flagged count can
062300*     be less than events read since not every event fires
062400*     a rule, and it can double count against written new
062500*     and written updates since a flagged event is still
062600*     written.  The dollar sum is what ties to the
062700*     upstream capture system's own run total.
062800     03  line + 1.
062900         05  col 4   pic x(18) value "Flagged ..........".
063000         05  col 24  pic zzz,zz9
063100                               source Cb-Ctr-Flagged.
063200         05  col 40  pic x(24) value "Sum of written totals ..".
063300         05  col 66  pic zz,zzz,zzz,zz9.99-
063400                               source Cb-Ctr-Written-Total.
063500*
063600 procedure division.
063700*
063800* aa000 - top-level control paragraph.  Straight-line load,
063900*     process, write-back, print, close - no branching at
064000*     this level, all the decision logic lives further
064100*     down in the aa020/aa025 routing and the bb/cc rule
064200*     paragraphs they call.
064300 aa000-Main-Process.
064400*   open, load, run the whole event feed, then write the
064500*   table back out to disk once at the very end - the
064600*   in-memory table is never spilled mid-run.
064700     perform aa005-Open-Files    thru aa005-Exit.
064800     perform aa010-Load-Master   thru aa010-Exit.
064900     perform aa020-Read-Events   thru aa020-Exit
065000         until Events-Eof.
065100     perform aa080-Write-Master-Out thru aa080-Exit.
065200     perform aa090-Print-Totals  thru aa090-Exit.
065300     perform aa099-Close-Files   thru aa099-Exit.
065400     stop run.
065500 aa000-Exit.
065600     exit.
065700*
065800* aa005 - opens every file this run touches.  The as-of
065900*     param file is a one-record file, RRN 1, so it is
066000*     opened, read once and closed again right here rather
066100*     than left open for the rest of the run - CR CB0007.
066200 aa005-Open-Files.
066300*   AT END CONTINUE here is deliberate, not an oversight -
066400*   a missing param record leaves WS-Asof-Yr/Mo at zero and
066500*   the stale-date rule simply never fires for the run,
066600*   rather than aborting the whole batch over one bad file.
066700     move zero   to Ap-Asof-Year Ap-Asof-Month.
066800     open input  Ap-Asof-File.
066900     read Ap-Asof-File
067000         at end continue
067100     end-read.
067200     move Ap-Asof-Year  to WS-Asof-Yr.
067300     move Ap-Asof-Month to WS-Asof-Mo.
067400     close Ap-Asof-File.
067500*   master out is a fresh output copy, never opened i-o -
067600*   this program always replaces the whole file, it never
067700*   updates the prior master in place.
067800     open input  Cb-Master-In-File.
067900     open input  Cb-Event-File.
068000     open output Cb-Master-Out-File.
068100     open output Audit-Report-File.
068200     initiate Contribution-Audit-Report.
068300 aa005-Exit.
068400     exit.
068500*
068600* aa010 thru aa012 - load the prior master into the
068700*     in-memory history table used for dup-check and
068800*     for the HISTORY-LOOKUPS averages below.  Loading
068900*     the whole master into a table instead of re-reading
069000*     it record by record is what lets the fraud rules
069100*     search a member's history without a second pass
069200*     over the file - the master rarely exceeds a few
069300*     thousand rows so the table fits comfortably.
069400 aa010-Load-Master.
069500*   Reset the table controls before the very first read - a
069600*   fresh Cbh-Next-Contrib-Id here matters more than it
069700*   looks, it is what keeps this run's newly assigned ids
069800*   from colliding with any id already on the incoming file.
069900     move zero to Cbh-Entry-Count.
070000     move zero to Cbh-Next-Contrib-Id.
070100     move "N" to Cbh-Table-Full.
070200     move "N" to WS-Master-Eof.
070300     perform aa011-Read-Master thru aa011-Exit
070400         until Master-Eof.
070500 aa010-Exit.
070600     exit.
070700*
070800* aa011 - one read of the prior master per call, standard
070900*     read-ahead shape used throughout this shop's batch
071000*     work.
071100 aa011-Read-Master.
071200     read Cb-Master-In-File
071300         at end move "Y" to WS-Master-Eof
071400         not at end
071500             perform aa012-Store-Master-Entry
071600                 thru aa012-Exit
071700     end-read.
071800 aa011-Exit.
071900     exit.
072000*
072100* aa012 - copies one prior-master record into the next
072200*     free slot of the in-memory table and tracks the
072300*     highest Contrib-Id seen so dd000 can hand out the
072400*     next one without a separate key file.
072500 aa012-Store-Master-Entry.
072600     add 1 to Cbh-Entry-Count.
072700     set  Cbh-Ix to Cbh-Entry-Count.
072800*   the internal id, carried through unchanged.
072900     move Cmi-Contrib-Id      to Cbh-Contrib-Id (Cbh-Ix).
073000*   upstream's own key, used for dup-check in aa030/aa040.
073100     move Cmi-Rec-Id          to Cbh-Rec-Id (Cbh-Ix).
073200*   member and sponsor keys, used by cc001's history scan.
073300     move Cmi-Member-Id       to Cbh-Member-Id (Cbh-Ix).
073400     move Cmi-Sponsor-Id      to Cbh-Sponsor-Id (Cbh-Ix).
073500*   contribution period, used by every history comparison.
073600     move Cmi-Contrib-Year    to Cbh-Contrib-Year (Cbh-Ix).
073700     move Cmi-Contrib-Month   to Cbh-Contrib-Month (Cbh-Ix).
073800*   the three amount fields, already decoded on the master.
073900     move Cmi-Ee-Amt          to Cbh-Ee-Amt (Cbh-Ix).
074000     move Cmi-Er-Amt          to Cbh-Er-Amt (Cbh-Ix).
074100     move Cmi-Tot-Amt         to Cbh-Tot-Amt (Cbh-Ix).
074200*   type/status/ssno carried through for the rewritten
074300*   master and for the printed detail line's lookups.
074400     move Cmi-Contrib-Type    to Cbh-Contrib-Type (Cbh-Ix).
074500     move Cmi-Status          to Cbh-Status (Cbh-Ix).
074600     move Cmi-Ssno            to Cbh-Ssno (Cbh-Ix).
074700*   whatever a prior run already flagged, preserved as-is.
074800     move Cmi-Reason-Flagged  to Cbh-Reason-Flagged (Cbh-Ix).
074900     if Cmi-Contrib-Id > Cbh-Next-Contrib-Id
075000         move Cmi-Contrib-Id to Cbh-Next-Contrib-Id
075100     end-if.
075200 aa012-Exit.
075300     exit.
075400*
075500* aa020 - one read of the event feed per call.  Note the
075600*     event count itself is bumped inside aa025, not here -
075700*     that way a record that blows up on a bad field before
075800*     routing still shows up in the read count for the run
075900*     log, even though nothing else about this program
076000*     currently does field-level validation on the feed.
076100 aa020-Read-Events.
076200     read Cb-Event-File
076300         at end move "Y" to WS-Events-Eof
076400         not at end
076500             perform aa025-Route-Event thru aa025-Exit
076600     end-read.
076700 aa020-Exit.
076800     exit.
076900*
077000* aa025 - routes one event to the NEW or UPDATE branch.
077100*     Deletes carry Has-After = N and are skipped outright
077200*     - this run never removes a master row, it only ever
077300*     adds or overwrites one, matching the audit dept's
077400*     rule that a deleted contribution still has to be
077500*     reconcilable against last month's listing.
077600*
077700*     Three possible shapes for one event record:
077800*         Has-Before=N, Has-After=Y  - a brand-new insert,
077900*                                      routed to aa030.
078000*         Has-Before=Y, Has-After=Y  - a correction to an
078100*                                      existing row, routed
078200*                                      to aa040.
078300*         Has-Before=(either), Has-After=N - a delete,
078400*                                      counted and skipped,
078500*                                      never routed anywhere.
078600 aa025-Route-Event.
078700*   count every event read before deciding what to do with
078800*   it, so Cb-Ctr-Events-Read always reconciles against the
078900*   upstream feed's own record count regardless of outcome.
079000     add 1 to Cb-Ctr-Events-Read.
079100     if CE-Has-After = "N"
079200         add 1 to Cb-Ctr-Skip-Delete
079300     else
079400         if CE-Has-Before = "N"
079500             perform aa030-New-Branch thru aa030-Exit
079600         else
079700             perform aa040-Update-Branch thru aa040-Exit
079800         end-if
079900     end-if.
080000 aa025-Exit.
080100     exit.
080200*
080300* aa030 - NEW branch, no before image.  Dup-check on
080400*     Rec-Id, then run the full FRAUD-DETECTOR rule set
080500*     (rules 2-6) against the after image.  The dup-check
080600*     matters because the upstream feed occasionally
080700*     resends an insert after a network hiccup on their
080800*     end - without it we'd double-post the contribution.
080900 aa030-New-Branch.
081000*   Belt and braces dup check - aa020 should already have
081100*   filtered out any rec-id already known, but the search
081200*   below is cheap insurance against a bad upstream feed
081300*   that sent the same rec-id twice in one run.
081400     move zero to WS-Sub-Ix.
081500     if Cbh-Entry-Count > zero
081600         set Cbh-Ix to 1
081700         search Cbh-Entry
081800             at end continue
081900             when Cbh-Rec-Id (Cbh-Ix) = CB-Aft-Rec-Id
082000                 set WS-Sub-Ix to Cbh-Ix
082100         end-search
082200     end-if.
082300     if WS-Sub-Ix not = zero
082400         add 1 to Cb-Ctr-Skip-Dup
082500     else
082600*       decode both amounts before anything else needs
082700*       them - the fraud rules and the print line both
082800*       want the EE/ER split already in comp-3.
082900         move CE-Amount-Scale to Ca-Scale
083000         move CB-Aft-Ee-Raw   to Ca-Raw-Amount
083100         call "cbamtdec" using CB-Amount-Decoder-Ws
083200         move Ca-Decoded-Amount to WS-Aft-Ee-Amt
083300         move CE-Amount-Scale to Ca-Scale
083400         move CB-Aft-Er-Raw   to Ca-Raw-Amount
083500         call "cbamtdec" using CB-Amount-Decoder-Ws
083600         move Ca-Decoded-Amount to WS-Aft-Er-Amt
083700         add WS-Aft-Ee-Amt WS-Aft-Er-Amt
083800             giving WS-Subject-Total
083900*       WS-Subj-Period is set once here and used by every
084000*       rule paragraph below via cc000's history scan.
084100         move CB-Aft-Contrib-Year  to WS-Subj-Year
084200         move "N" to Cd-Function
084300         move CB-Aft-Contrib-Month to Cd-Month-Abbrev
084400         call "cbmodts" using CB-Date-Util-Ws
084500         move Cd-Month-Number to WS-Subj-Month-Num
084600         move spaces to WS-Reason-Text
084700         move zero   to WS-Reason-Len
084800         move "N"    to WS-Has-Reason
084900         perform bb000-Fraud-Detector thru bb000-Exit
085000         perform dd000-Upsert-Contribution thru dd000-Exit
085100         add 1 to Cb-Ctr-Written-New
085200         add WS-Subject-Total to Cb-Ctr-Written-Total
085300         if Has-Reason
085400             add 1 to Cb-Ctr-Flagged
085500         end-if
085600         perform aa050-Print-Detail thru aa050-Exit
085700     end-if.
085800 aa030-Exit.
085900     exit.
086000*
086100* aa040 - UPDATE branch, before image present.  Only the
086200*     ratio rule (rule 1) applies; clean updates are not
086300*     written at all, per the audit dept's original spec
086400*     confirmed in the 12/09/88 change-log entry above -
086500*     the prior master row already carries the truth for
086600*     an update that didn't move the amount enough to
086700*     matter.
086800 aa040-Update-Branch.
086900*   Four separate decode calls here, before/after times
087000*   Ee/Er - the ratio rule needs all four amounts, unlike
087100*   the NEW branch above which only ever has an after image.
087200     move CE-Amount-Scale to Ca-Scale
087300     move CB-Bef-Ee-Raw   to Ca-Raw-Amount
087400     call "cbamtdec" using CB-Amount-Decoder-Ws
087500     move Ca-Decoded-Amount to WS-Bef-Ee-Amt
087600     move CE-Amount-Scale to Ca-Scale
087700     move CB-Bef-Er-Raw   to Ca-Raw-Amount
087800     call "cbamtdec" using CB-Amount-Decoder-Ws
087900     move Ca-Decoded-Amount to WS-Bef-Er-Amt
088000     move CE-Amount-Scale to Ca-Scale
088100     move CB-Aft-Ee-Raw   to Ca-Raw-Amount
088200     call "cbamtdec" using CB-Amount-Decoder-Ws
088300     move Ca-Decoded-Amount to WS-Aft-Ee-Amt
088400     move CE-Amount-Scale to Ca-Scale
088500     move CB-Aft-Er-Raw   to Ca-Raw-Amount
088600     call "cbamtdec" using CB-Amount-Decoder-Ws
088700     move Ca-Decoded-Amount to WS-Aft-Er-Amt
088800     add WS-Bef-Ee-Amt WS-Bef-Er-Amt giving WS-Bef-Total
088900     add WS-Aft-Ee-Amt WS-Aft-Er-Amt giving WS-Aft-Total
089000     move WS-Aft-Total to WS-Subject-Total
089100     move spaces to WS-Reason-Text
089200     move zero   to WS-Reason-Len
089300     move "N"    to WS-Has-Reason
089400     perform bb010-Ratio-Rule thru bb010-Exit.
089500     if Has-Reason
089600*       only re-find the history slot and rewrite the
089700*       master when the ratio rule actually fired - a
089800*       clean update never touches Cbh-Entry at all.
089900         move zero to WS-Sub-Ix
090000         if Cbh-Entry-Count > zero
090100             set Cbh-Ix to 1
090200             search Cbh-Entry
090300                 at end continue
090400                 when Cbh-Rec-Id (Cbh-Ix) = CB-Aft-Rec-Id
090500                     set WS-Sub-Ix to Cbh-Ix
090600             end-search
090700         end-if
090800         perform dd000-Upsert-Contribution thru dd000-Exit
090900         add 1 to Cb-Ctr-Written-Upd
091000         add 1 to Cb-Ctr-Flagged
091100         add WS-Subject-Total to Cb-Ctr-Written-Total
091200         perform aa050-Print-Detail thru aa050-Exit
091300     else
091400         add 1 to Cb-Ctr-Skip-Clean
091500     end-if.
091600 aa040-Exit.
091700     exit.
091800*
091900* aa050 - builds one detail-report line from the after
092000*     image and Cb-Print-Flag, and generates it.  Called
092100*     from both branches, never called for a clean update
092200*     or a skipped dup/delete.
092300 aa050-Print-Detail.
092400     move CB-Aft-Rec-Id       to CB-Print-Rec-Id.
092500     move CB-Aft-Member-Id    to CB-Print-Member-Id.
092600     move CB-Aft-Contrib-Year to CB-Print-Year.
092700     move CB-Aft-Contrib-Month to CB-Print-Month.
092800     move WS-Aft-Ee-Amt       to CB-Print-Ee-Edit.
092900     move WS-Aft-Er-Amt       to CB-Print-Er-Edit.
093000     move WS-Subject-Total    to CB-Print-Tot-Edit.
093100     if Has-Reason
093200         move "F"   to CB-Print-Flag
093300     else
093400         move space to CB-Print-Flag
093500     end-if.
093600     move WS-Reason-Text (1:60) to CB-Print-Reason.
093700     generate CB-Contrib-Detail.
093800 aa050-Exit.
093900     exit.
094000*
094100* aa080/aa081 - rewrites the whole in-memory table back
094200*     out to the new master file, in table order (which
094300*     is load order for unchanged rows, append order for
094400*     anything upserted this run) - the master file itself
094500*     carries no particular sequence requirement downstream
094600*     so this was simpler than re-sorting by Contrib-Id.
094700 aa080-Write-Master-Out.
094800     if Cbh-Entry-Count > zero
094900         perform aa081-Write-One-Master thru aa081-Exit
095000             varying WS-Ix from 1 by 1
095100             until WS-Ix > Cbh-Entry-Count
095200     end-if.
095300 aa080-Exit.
095400     exit.
095500*
095600 aa081-Write-One-Master.
095700     set  Cbh-Ix to WS-Ix.
095800*   this is a straight table-to-record unload, field for
095900*   field, same 13 fields aa012 loaded going back out.
096000     move Cbh-Contrib-Id    (Cbh-Ix) to Cmo-Contrib-Id.
096100     move Cbh-Rec-Id        (Cbh-Ix) to Cmo-Rec-Id.
096200     move Cbh-Member-Id     (Cbh-Ix) to Cmo-Member-Id.
096300     move Cbh-Sponsor-Id    (Cbh-Ix) to Cmo-Sponsor-Id.
096400     move Cbh-Contrib-Year  (Cbh-Ix) to Cmo-Contrib-Year.
096500     move Cbh-Contrib-Month (Cbh-Ix) to Cmo-Contrib-Month.
096600     move Cbh-Ee-Amt        (Cbh-Ix) to Cmo-Ee-Amt.
096700     move Cbh-Er-Amt        (Cbh-Ix) to Cmo-Er-Amt.
096800     move Cbh-Tot-Amt       (Cbh-Ix) to Cmo-Tot-Amt.
096900     move Cbh-Contrib-Type  (Cbh-Ix) to Cmo-Contrib-Type.
097000     move Cbh-Status        (Cbh-Ix) to Cmo-Status.
097100     move Cbh-Ssno          (Cbh-Ix) to Cmo-Ssno.
097200*   reason text moves whole, no truncation on the master -
097300*   only the printed listing truncates to 44 columns.
097400     move Cbh-Reason-Flagged (Cbh-Ix)
097500                                 to Cmo-Reason-Flagged.
097600     write CB-Contrib-Master-Out.
097700 aa081-Exit.
097800     exit.
097900*
098000* aa090 - closes out the report writer with the control
098100*     footing final, then terminates the RD.  inevproc
098200*     later re-opens Audit-Report-File in extend mode and
098300*     appends its own plain-line totals below this.
098400 aa090-Print-Totals.
098500     generate CB-Contrib-Foot.
098600     terminate Contribution-Audit-Report.
098700 aa090-Exit.
098800     exit.
098900*
099000* aa099 - closes every file this run opened.  Order
099100*     doesn't matter here, just closing everything before
099200*     stop run.
099300 aa099-Close-Files.
099400     close Cb-Event-File.
099500     close Cb-Master-In-File.
099600     close Cb-Master-Out-File.
099700     close Audit-Report-File.
099800 aa099-Exit.
099900     exit.
100000*
100100* bb000 thru bb060 - FRAUD-DETECTOR.  bb000 is only ever
100200*     called from the NEW branch (aa030); the UPDATE
100300*     branch calls bb010 directly since rules 2 through 6
100400*     only make sense against a brand-new contribution,
100500*     not a correction to one already on file.
100600 bb000-Fraud-Detector.
100700     perform bb020-Stale-Date-Rule  thru bb020-Exit.
100800     perform cc000-History-Lookups  thru cc000-Exit.
100900     perform bb030-Dormancy-Rule    thru bb030-Exit.
101000     perform bb040-Member-Avg-Rule  thru bb040-Exit.
101100     perform bb050-Global-Avg-Rule  thru bb050-Exit.
101200     perform bb060-Maximum-Amt-Rule thru bb060-Exit.
101300 bb000-Exit.
101400     exit.
101500*
101600* bb001 - shared reason-accumulator, appends the text in
101700*     WS-New-Reason-Text onto WS-Reason-Text with a
101800*     "; " separator when more than one rule fires.  Every
101900*     rule paragraph below calls this instead of building
102000*     the combined string itself, so the separator and the
102100*     has-reason flag only need to be right in one place.
102200 bb001-Append-Reason.
102300     perform zz010-Find-New-Len thru zz010-Exit.
102400     if Has-Reason
102500         move WS-Reason-Text to WS-Old-Reason-Text
102600         string WS-Old-Reason-Text (1:WS-Reason-Len)
102700                    delimited by size
102800                "; " delimited by size
102900                WS-New-Reason-Text (1:WS-New-Reason-Len)
103000                    delimited by size
103100                into WS-Reason-Text
103200         end-string
103300         compute WS-Reason-Len =
103400                 WS-Reason-Len + 2 + WS-New-Reason-Len
103500     else
103600         move WS-New-Reason-Text (1:WS-New-Reason-Len)
103700                                 to WS-Reason-Text
103800         move WS-New-Reason-Len to WS-Reason-Len
103900         move "Y" to WS-Has-Reason
104000     end-if.
104100 bb001-Exit.
104200     exit.
104300*
104400* bb010 - ratio rule (rule 1), UPDATE branch only.  A
104500*     before total of zero can't drive a ratio (division
104600*     by zero), and treated as a straight increase since a
104700*     contribution going from nothing to something is at
104800*     least as suspicious as a plain ratio breach.
104900*
105000*     Example - member's before total 200.00, after total
105100*     460.00.  Ratio 2.30, outside the 1.99 ceiling, so
105200*     the record is flagged "contribution amount increased
105300*     significantly from 200.00 to 460.00".  A before
105400*     total of 200.00 moving to 350.00 (ratio 1.75) stays
105500*     inside tolerance and is treated as a clean update -
105600*     not written to the master at all.
105700 bb010-Ratio-Rule.
105800     if WS-Bef-Total = zero
105900*       CR CB0021 - guard the divide, a zero before
106000*       total abended production with a size error.
106100*       Treat it the same as a large increase.
106200         if WS-Aft-Total not = zero
106300             move WS-Bef-Total to WS-Before-Edit
106400             move WS-Aft-Total to WS-After-Edit
106500             string "contribution amount increased"
106600                    " significantly from "
106700                    WS-Before-Edit delimited by size
106800                    " to " delimited by size
106900                    WS-After-Edit  delimited by size
107000                    into WS-Reason-Text
107100             end-string
107200             move "Y" to WS-Has-Reason
107300         end-if
107400     else
107500*       normal case - ratio of after total to before
107600*       total.  Anything outside 0.51 thru 1.99 is
107700*       flagged as a significant swing either way.
107800         compute WS-Ratio rounded =
107900                 WS-Aft-Total / WS-Bef-Total
108000*           CR CB0024 - on size error covers the rare case
108100*           the ratio itself overflows s9(7)v99 - pin it to
108200*           the field maximum so an extreme swing still gets
108300*           caught below instead of abending the run.
108400             on size error
108500                 move 9999999.99 to WS-Ratio
108600         end-compute
108700         if WS-Ratio > 1.99 or WS-Ratio < 0.51
108800             move WS-Bef-Total to WS-Before-Edit
108900             move WS-Aft-Total to WS-After-Edit
109000             if WS-Ratio > 1.99
109100                 string "contribution amount increased"
109200                        " significantly from "
109300                        WS-Before-Edit delimited by size
109400                        " to " delimited by size
109500                        WS-After-Edit  delimited by size
109600                        into WS-Reason-Text
109700                 end-string
109800             else
109900                 string "contribution amount decreased"
110000                        " significantly from "
110100                        WS-Before-Edit delimited by size
110200                        " to " delimited by size
110300                        WS-After-Edit  delimited by size
110400                        into WS-Reason-Text
110500                 end-string
110600             end-if
110700             move "Y" to WS-Has-Reason
110800         end-if
110900     end-if.
111000 bb010-Exit.
111100     exit.
111200*
111300* bb020 - stale-date rule (rule 2).  A contribution posted
111400*     more than 4 months behind the batch as-of period is
111500*     unusual enough on its own to flag, independent of
111600*     the history-based rules below - a brand-new member
111700*     with no prior contributions could never trip the
111800*     dormancy rule but can still trip this one.
111900*
112000*     Example - as-of period is 08/2026 and a contribution
112100*     event arrives coded for contribution month 02/2026,
112200*     six months behind - Cd-Months-Between comes back 6,
112300*     over the 4-month ceiling, and the record is flagged
112400*     "contribution posted in arrears - 006 months before
112500*     the as-of period".
112600 bb020-Stale-Date-Rule.
112700     move "N" to Cd-Function.
112800     move CB-Aft-Contrib-Month to Cd-Month-Abbrev.
112900     call "cbmodts" using CB-Date-Util-Ws.
113000     move Cd-Month-Number     to Cd-Month-1.
113100     move CB-Aft-Contrib-Year to Cd-Year-1.
113200     move WS-Asof-Yr          to Cd-Year-2.
113300     move WS-Asof-Mo          to Cd-Month-2.
113400     move "B" to Cd-Function.
113500     call "cbmodts" using CB-Date-Util-Ws.
113600     if Cd-Months-Between > 4
113700         move Cd-Months-Between to WS-Gap-Edit
113800         move spaces to WS-New-Reason-Text
113900         string "contribution posted in arrears - "
114000                    delimited by size
114100                WS-Gap-Edit delimited by size
114200                " months before the as-of period"
114300                    delimited by size
114400                into WS-New-Reason-Text
114500         end-string
114600         perform bb001-Append-Reason thru bb001-Exit
114700     end-if.
114800 bb020-Exit.
114900     exit.
115000*
115100* bb030 - dormancy rule (rule 3), needs cc010's result.
115200*     A contribution arriving after 4 or more dormant
115300*     months for that member/sponsor/type combination is
115400*     the classic pattern the pension audit project was
115500*     originally built to catch - a lapsed member's
115600*     account suddenly receiving activity again.
115700*
115800*     Example - the previous contribution on file for this
115900*     member/sponsor/type combination was posted 01/2026;
116000*     this event's own period is 08/2026, seven months
116100*     later - flagged "sudden contribution after 007
116200*     dormant months".
116300 bb030-Dormancy-Rule.
116400     if Has-Previous
116500         move WS-Prev-Year      to Cd-Year-1
116600         move WS-Prev-Month-Num to Cd-Month-1
116700         move WS-Subj-Year      to Cd-Year-2
116800         move WS-Subj-Month-Num to Cd-Month-2
116900         move "B" to Cd-Function
117000         call "cbmodts" using CB-Date-Util-Ws
117100         if Cd-Months-Between >= 4
117200             move Cd-Months-Between to WS-Gap-Edit
117300             move spaces to WS-New-Reason-Text
117400             string "sudden contribution after "
117500                        delimited by size
117600                    WS-Gap-Edit delimited by size
117700                    " dormant months" delimited by size
117800                    into WS-New-Reason-Text
117900             end-string
118000             perform bb001-Append-Reason thru bb001-Exit
118100         end-if
118200     end-if.
118300 bb030-Exit.
118400     exit.
118500*
118600* bb040 - member-average rule (rule 4).  Flags a subject
118700*     total more than double that same member's own
118800*     average over the earliest 10 history entries found -
118900*     catches a member's contribution amount jumping well
119000*     outside their own historical pattern even when it's
119100*     nowhere near the population-wide average in bb050.
119200*
119300*     Example - member's own average over their earliest
119400*     10 history entries is 150.00; this event totals
119500*     400.00, more than double - flagged "amount is
119600*     suspiciously high vs member average of 150.00".
119700 bb040-Member-Avg-Rule.
119800     if Has-Member-Avg
119900         if WS-Subject-Total > WS-Member-Avg * 2
120000             move WS-Member-Avg to WS-Avg-Edit
120100             move spaces to WS-New-Reason-Text
120200             string "amount is suspiciously high vs"
120300                    " member average of "
120400                    WS-Avg-Edit delimited by size
120500                    into WS-New-Reason-Text
120600             end-string
120700             perform bb001-Append-Reason thru bb001-Exit
120800         end-if
120900     end-if.
121000 bb040-Exit.
121100     exit.
121200*
121300* bb050 - global-average rule (rule 5).  9x the whole
121400*     population's average total per aud dept request
121500*     AUD-14 - confirmed at 9x in the 11/94 change log
121600*     entry above after it was found mis-coded at 5x.
121700*
121800*     Example - population-wide total average across the
121900*     whole master is 80.00; this event totals 900.00,
122000*     more than 9x - flagged "amount is suspiciously high
122100*     vs population average of 80.00".
122200 bb050-Global-Avg-Rule.
122300     if Has-Global-Avg
122400         add WS-Global-Ee-Avg WS-Global-Er-Avg
122500             giving WS-Global-Total-Avg
122600         if WS-Subject-Total > WS-Global-Total-Avg * 9
122700             move WS-Global-Total-Avg to WS-Avg-Edit
122800             move spaces to WS-New-Reason-Text
122900             string "amount is suspiciously high vs"
123000                    " population average of "
123100                    WS-Avg-Edit delimited by size
123200                    into WS-New-Reason-Text
123300             end-string
123400             perform bb001-Append-Reason thru bb001-Exit
123500         end-if
123600     end-if.
123700 bb050-Exit.
123800     exit.
123900*
124000* bb060 - maximum-amount rule (rule 6).  A flat ceiling,
124100*     currently 9999.99, that no single contribution
124200*     should exceed regardless of history - catches the
124300*     case where a brand-new member's very first
124400*     contribution is itself absurd, before any history
124500*     exists for bb040/bb050 to compare against.
124600*
124700*     Example - a first-time member's contribution totals
124800*     12500.00, over the 9999.99 ceiling - flagged
124900*     "amount exceeds the maximum allowed single
125000*     contribution of 9999.99 - 12500.00", regardless of
125100*     whether any history exists to compare it against.
125200 bb060-Maximum-Amt-Rule.
125300     if WS-Subject-Total > WS-Maximum-Allowed
125400         move WS-Subject-Total to WS-Avg-Edit
125500         move spaces to WS-New-Reason-Text
125600         string "amount exceeds the maximum allowed"
125700                " single contribution of 9999.99 - "
125800                WS-Avg-Edit delimited by size
125900                into WS-New-Reason-Text
126000         end-string
126100         perform bb001-Append-Reason thru bb001-Exit
126200     end-if.
126300 bb060-Exit.
126400     exit.
126500*
126600* cc000 thru cc031 - HISTORY-LOOKUPS.  Builds the
126700*     member/sponsor/type history set from the master
126800*     table already in memory, then derives the previous
126900*     contribution, the member average and the global
127000*     average used by rules 3, 4 and 5 above.  This whole
127100*     block runs once per NEW event, before any of the
127200*     rule paragraphs that consume its output.
127300 cc000-History-Lookups.
127400     move zero to WS-Hist-Set-Count.
127500     move "N" to WS-Has-Previous.
127600     move "N" to WS-Has-Member-Avg.
127700     if Cbh-Entry-Count > zero
127800         perform cc001-Scan-Master thru cc001-Exit
127900             varying WS-Ix from 1 by 1
128000             until WS-Ix > Cbh-Entry-Count
128100     end-if.
128200     perform cc010-Find-Previous  thru cc010-Exit.
128300     perform cc020-Member-Average thru cc020-Exit.
128400     perform cc030-Global-Average thru cc030-Exit.
128500 cc000-Exit.
128600     exit.
128700*
128800* cc001 - tests one master entry against the subject's
128900*     member/sponsor/type and, if it matches and its
129000*     period is strictly earlier than the subject's,
129100*     copies it into the scratch history set.
129200 cc001-Scan-Master.
129300*   Point the index at the master row this pass of the
129400*   varying-perform in cc000 is currently sitting on.
129500     set Cbh-Ix to WS-Ix.
129600*   Three-way match - member, sponsor and contribution type
129700*   all have to agree with the subject event before this
129800*   row is even a candidate for the history set.
129900     if Cbh-Member-Id (Cbh-Ix)    = CB-Aft-Member-Id
130000     and Cbh-Sponsor-Id (Cbh-Ix)  = CB-Aft-Sponsor-Id
130100     and Cbh-Contrib-Type (Cbh-Ix) = CB-Aft-Contrib-Type
130200         move Cbh-Contrib-Year (Cbh-Ix) to WS-Scan-Year
130300*       Borrow cbmodts to turn the stored 3-char month back
130400*       into a number, same call every rule in this program
130500*       makes when it needs to compare two periods.
130600         move "N" to Cd-Function
130700         move Cbh-Contrib-Month (Cbh-Ix) to Cd-Month-Abbrev
130800         call "cbmodts" using CB-Date-Util-Ws
130900         move Cd-Month-Number to WS-Scan-Month-Num
131000*       Only rows strictly BEFORE the subject's own period
131100*       belong in the history set - a same-period or future
131200*       row would make the member average look at data that
131300*       did not exist yet when the subject event happened.
131400         if WS-Scan-Period-N < WS-Subj-Period-N
131500             if WS-Hist-Set-Count < 500
131600                 add 1 to WS-Hist-Set-Count
131700                 set WS-Hs-Ix to WS-Hist-Set-Count
131800                 move WS-Scan-Period-N
131900                             to WS-Hs-Period (WS-Hs-Ix)
132000*               Ee + Er combined is what the member-average
132100*               and dormancy rules both key off of - neither
132200*               one cares about the Ee/Er split, only the
132300*               ratio rule (bb010) looks at them separately.
132400                 add Cbh-Ee-Amt (Cbh-Ix) Cbh-Er-Amt (Cbh-Ix)
132500                     giving WS-Hs-Total (WS-Hs-Ix)
132600                 move "N" to WS-Hs-Used (WS-Hs-Ix)
132700             end-if
132800         end-if
132900     end-if.
133000 cc001-Exit.
133100     exit.
133200*
133300* cc010/cc011 - finds the single most recent (highest
133400*     period) entry in the history set by the same
133500*     min-extraction idiom cc020 uses below, just run
133600*     once instead of ten times.
133700 cc010-Find-Previous.
133800*   Nothing to find if the history set came back empty -
133900*   WS-Has-Previous stays "N" and bb030 treats the member
134000*   as having no prior contribution on file at all.
134100     move zero to WS-Min-Period.
134200     move zero to WS-Min-Ix.
134300     if WS-Hist-Set-Count > zero
134400         perform cc011-Scan-Min thru cc011-Exit
134500             varying WS-Hs-Ix from 1 by 1
134600             until WS-Hs-Ix > WS-Hist-Set-Count
134700         move "Y" to WS-Has-Previous
134800         set  WS-Hs-Ix to WS-Min-Ix
134900         move WS-Hs-Total (WS-Hs-Ix) to WS-Prev-Total
135000*       Period was packed as year*100+month back in cc001,
135100*       unpack it here the same way the date-utility copy
135200*       does internally - divide by 100, quotient is the
135300*       year, remainder is the month number.
135400         divide WS-Min-Period by 100
135500             giving WS-Prev-Year
135600             remainder WS-Prev-Month-Num
135700     end-if.
135800 cc010-Exit.
135900     exit.
136000*
136100* cc011 - despite the name this keeps the LARGEST period
136200*     seen so far (WS-Min-Period is reused as a running
136300*     best), since the most recent prior contribution is
136400*     the one dormancy cares about, not the oldest.
136500 cc011-Scan-Min.
136600     if WS-Min-Period = zero
136700     or WS-Hs-Period (WS-Hs-Ix) < WS-Min-Period
136800         move WS-Hs-Period (WS-Hs-Ix) to WS-Min-Period
136900         move WS-Hs-Ix to WS-Min-Ix
137000     end-if.
137100 cc011-Exit.
137200     exit.
137300*
137400* cc020 - average of the earliest 10 records of the
137500*     history set (picked by repeated min-extraction,
137600*     same selection-sort idiom as cc010 above).  Ten was
137700*     chosen so the average tracks the member's long-run
137800*     pattern rather than getting skewed by one or two
137900*     recent outliers - CR CB0005.
138000 cc020-Member-Average.
138100     move zero to WS-Member-Avg-Count.
138200     move zero to WS-Member-Avg-Sum.
138300     if WS-Hist-Set-Count > zero
138400         perform cc021-Reset-Used thru cc021-Exit
138500             varying WS-Hs-Ix from 1 by 1
138600             until WS-Hs-Ix > WS-Hist-Set-Count
138700         perform cc022-Pick-Smallest thru cc022-Exit
138800             varying WS-N-Count from 1 by 1
138900             until WS-N-Count > 10
139000                or WS-Member-Avg-Count = WS-Hist-Set-Count
139100         if WS-Member-Avg-Count > zero
139200             compute WS-Member-Avg rounded =
139300                     WS-Member-Avg-Sum / WS-Member-Avg-Count
139400             move "Y" to WS-Has-Member-Avg
139500         end-if
139600     end-if.
139700 cc020-Exit.
139800     exit.
139900*
140000* cc021 - clears the used marker on one history entry
140100*     before cc022 starts picking the smallest-period
140200*     ones off it.
140300 cc021-Reset-Used.
140400     move "N" to WS-Hs-Used (WS-Hs-Ix).
140500 cc021-Exit.
140600     exit.
140700*
140800* cc022 - one pass of the selection sort: finds the
140900*     smallest unused period, marks it used and folds its
141000*     total into the running average sum.
141100 cc022-Pick-Smallest.
141200     move zero to WS-Min-Period.
141300     move zero to WS-Min-Ix.
141400     perform cc023-Scan-Unused thru cc023-Exit
141500         varying WS-Hs-Ix from 1 by 1
141600         until WS-Hs-Ix > WS-Hist-Set-Count.
141700     if WS-Min-Ix not = zero
141800         set  WS-Hs-Ix to WS-Min-Ix
141900         move "Y" to WS-Hs-Used (WS-Hs-Ix)
142000         add  WS-Hs-Total (WS-Hs-Ix) to WS-Member-Avg-Sum
142100         add  1 to WS-Member-Avg-Count
142200     end-if.
142300 cc022-Exit.
142400     exit.
142500*
142600* cc023 - tests one still-unused history entry against the
142700*     running minimum.
142800 cc023-Scan-Unused.
142900     if not Hs-Used (WS-Hs-Ix)
143000         if WS-Min-Ix = zero
143100         or WS-Hs-Period (WS-Hs-Ix) < WS-Min-Period
143200             move WS-Hs-Period (WS-Hs-Ix) to WS-Min-Period
143300             move WS-Hs-Ix to WS-Min-Ix
143400         end-if
143500     end-if.
143600 cc023-Exit.
143700     exit.
143800*
143900* cc030/cc031 - global average EE and ER, over the whole
144000*     master table (not member filtered).  Kept as a
144100*     separate pass from cc001 rather than accumulated
144200*     alongside it because cc001 only visits rows that
144300*     match the subject's member/sponsor/type, while this
144400*     needs every row on file.
144500 cc030-Global-Average.
144600     move zero to WS-Global-Ee-Sum.
144700     move zero to WS-Global-Er-Sum.
144800     move "N" to WS-Has-Global-Avg.
144900     if Cbh-Entry-Count > zero
145000         perform cc031-Sum-Global thru cc031-Exit
145100             varying WS-Ix from 1 by 1
145200             until WS-Ix > Cbh-Entry-Count
145300         compute WS-Global-Ee-Avg rounded =
145400                 WS-Global-Ee-Sum / Cbh-Entry-Count
145500         compute WS-Global-Er-Avg rounded =
145600                 WS-Global-Er-Sum / Cbh-Entry-Count
145700         move "Y" to WS-Has-Global-Avg
145800     end-if.
145900 cc030-Exit.
146000     exit.
146100*
146200* cc031 - folds one master entry's EE and ER into the
146300*     population running totals.
146400 cc031-Sum-Global.
146500     set Cbh-Ix to WS-Ix.
146600     add Cbh-Ee-Amt (Cbh-Ix) to WS-Global-Ee-Sum.
146700     add Cbh-Er-Amt (Cbh-Ix) to WS-Global-Er-Sum.
146800 cc031-Exit.
146900     exit.
147000*
147100* dd000 - UPSERT-SAVERS.  WS-Sub-Ix zero means append as
147200*     a new entry (NEW branch, or an update whose Rec-Id
147300*     could not be re-found); non-zero overwrites the
147400*     matching entry in place.  Contrib-Id is assigned
147500*     here rather than upstream because this program is
147600*     the only place that ever hands one out - the
147700*     upstream capture system tracks contributions by
147800*     Rec-Id, not by our internal sequence number.
147900 dd000-Upsert-Contribution.
148000*   append path - hand out the next sequential internal id.
148100     if WS-Sub-Ix = zero
148200         add 1 to Cbh-Entry-Count
148300         set Cbh-Ix to Cbh-Entry-Count
148400         add 1 to Cbh-Next-Contrib-Id
148500         move Cbh-Next-Contrib-Id to Cbh-Contrib-Id (Cbh-Ix)
148600     else
148700*       overwrite path - the id already assigned stands.
148800         set Cbh-Ix to WS-Sub-Ix
148900     end-if.
149000*   the rest is common to both paths - refresh every field
149100*   from the after image, including a fresh decode of the
149200*   total (the EE/ER split was already decoded upstream in
149300*   aa030/aa040, but the total arrives separately raw).
149400*   key fields - rec-id is the upstream tie-back, member and
149500*   sponsor are what every fraud rule joins the history set
149600*   on.
149700     move CB-Aft-Rec-Id        to Cbh-Rec-Id (Cbh-Ix).
149800     move CB-Aft-Member-Id     to Cbh-Member-Id (Cbh-Ix).
149900     move CB-Aft-Sponsor-Id    to Cbh-Sponsor-Id (Cbh-Ix).
150000*   period - year and month code, stored exactly as the
150100*   event carried them, no repacking done at rest.
150200     move CB-Aft-Contrib-Year  to Cbh-Contrib-Year (Cbh-Ix).
150300     move CB-Aft-Contrib-Month
150400                           to Cbh-Contrib-Month (Cbh-Ix).
150500*   amounts - Ee/Er came in already decoded from aa030 or
150600*   aa040, only the total needs its own decode call here.
150700     move WS-Aft-Ee-Amt        to Cbh-Ee-Amt (Cbh-Ix).
150800     move WS-Aft-Er-Amt        to Cbh-Er-Amt (Cbh-Ix).
150900     move CE-Amount-Scale      to Ca-Scale.
151000     move CB-Aft-Tot-Raw       to Ca-Raw-Amount.
151100     call "cbamtdec" using CB-Amount-Decoder-Ws.
151200     move Ca-Decoded-Amount    to Cbh-Tot-Amt (Cbh-Ix).
151300*   remaining descriptive fields - type/status/ssno move
151400*   straight across, no edit or validation applied, that
151500*   was already done upstream before the event was ever
151600*   captured.
151700     move CB-Aft-Contrib-Type  to Cbh-Contrib-Type (Cbh-Ix).
151800     move CB-Aft-Status        to Cbh-Status (Cbh-Ix).
151900     move CB-Aft-Ssno          to Cbh-Ssno (Cbh-Ix).
152000*   whatever text bb000/bb010 built for this event,
152100*   replacing anything a previous run might have flagged -
152200*   reasons do not accumulate run over run, only within one.
152300     move WS-Reason-Text       to Cbh-Reason-Flagged (Cbh-Ix).
152400 dd000-Exit.
152500     exit.
152600*
152700* zz010/zz011 - backward scan to find the length of the
152800*     text in WS-New-Reason-Text, since this shop's
152900*     compiler predates intrinsic functions.  Starts at
153000*     the field's full 80-byte width and steps back one
153100*     position at a time until a non-space is found or
153200*     the whole field turns out to be blank.
153300 zz010-Find-New-Len.
153400*   Start from the far end of the 80-byte field and let
153500*   zz011 walk it back one byte at a time - the same trick
153600*   the old payroll name-and-address edits used before this
153700*   compiler ever had an intrinsic function library.
153800     move 80 to WS-New-Reason-Len.
153900     perform zz011-Scan-Back thru zz011-Exit
154000         until WS-New-Reason-Text (WS-New-Reason-Len:1)
154100                   not = space
154200            or WS-New-Reason-Len = 1.
154300*   Loop stops either on a non-space (found the true end of
154400*   the text) or on reaching position 1 (field was all
154500*   spaces - WS-New-Reason-Len is then 1, not zero, so the
154600*   caller's reference modification never gets a zero length.
154700 zz010-Exit.
154800     exit.
154900*
155000* zz011 - one step of the backward scan.  Kept as its own
155100*     tiny paragraph rather than folded into zz010 because
155200*     this shop's PERFORM ... UNTIL always calls out to a
155300*     separate paragraph for the body, never an in-line
155400*     block - same habit as every other loop in this program.
155500 zz011-Scan-Back.
155600     subtract 1 from WS-New-Reason-Len.
155700 zz011-Exit.
155800     exit.
