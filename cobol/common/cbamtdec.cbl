000100*************************************************************
000200*                                                        *
000300*       Contribution/Invoice Raw Amount Decode Routine   *
000400*                                                        *
000500*************************************************************
000600*
000700  identification   division.
000800*================================
000900*
001000      program-id.       cbamtdec.
001100      author.           R J Carden.
001200      installation.     Meridian Retirement - Batch Audit.
001300      date-written.     09/03/1987.
001400      date-compiled.    09/03/1987.
001500      security.         Confidential - internal use only.
001600*
001700* Remarks.
001800*    Converts a raw scaled-integer amount, as delivered by
001900*    the upstream change-feed, to a fixed-point decimal.
002000*    Ca-Decoded-Amount = Ca-Raw-Amount / 10 ** Ca-Scale,
002100*    exact - the divisor is always a power of ten so no
002200*    rounding is ever needed.  Shared by cbevproc and
002300*    inevproc for their respective amount fields.
002400*
002500*************************************************************
002600* Change Log.
002700*************************************************************
002800* 09/03/87 rjc - Written, mod-11 check digit routine split
002900*                out of this copybook set at the same time.
003000* 02/05/89 rjc - Divisor table now built from a value clause
003100*                and redefines, was six IF/DIVIDE statements.
003200* 17/08/94 rjc - Widened raw amount to 13 digits, old 11 was
003300*                too small for the new invoice feed.
003400* 11/02/99 rjc - Y2K -- no date content in this routine,
003500*                reviewed and passed as part of the sweep.
003600* 19/06/02 rjc - REQ 4472, no logic change, recompiled under
003700*                new job control.
003800* 08/09/26 rjc - REQ CB0003, adapted for the contribution
003900*                audit run - decoded amount now returned
004000*                packed to 5 decimals for the invoice case,
004100*                caller truncates to 2 for contributions.
004200*
004300  environment      division.
004400*================================
004500  configuration    section.
004600  special-names.
004700      class Valid-Scale is "0" "1" "2" "3" "4" "5".
004800  input-output     section.
004900*--------------------------------
005000*
005100  data             division.
005200*================================
005300  working-storage  section.
005400*--------------------------------
005500*
005600* Divisor-Values, position = scale + 1 (scale 0 thru 5).
005700  01  WS-Divisor-Fields.
005800      03  WS-Divisor-Text  pic x(36)
005900          value "000001000010000100001000010000100000".
006000      03  WS-Divisor-Tbl redefines WS-Divisor-Text.
006100          05  WS-Divisor       pic 9(6)  occurs 6 times
006200                                         indexed by WS-Div-Ix.
006300      03  filler               pic x(4).
006400*
006500* Unsigned alternate view of the raw amount, kept from the
006600* old mod-11 style working storage habit in this copybook.
006700  01  WS-Raw-Work.
006800      03  WS-Raw-Amount        pic s9(13).
006900      03  WS-Raw-Split  redefines  WS-Raw-Amount.
007000          05  WS-Raw-High      pic 9(6).
007100          05  WS-Raw-Low       pic 9(7).
007200      03  filler               pic x(4).
007300*
007400  linkage          section.
007500*--------------------------------
007600*
007700  copy "wscbamt.cob".
007800*
007900  procedure        division using CB-Amount-Decoder-Ws.
008000*======================================================
008100*
008200  aa000-Main                section.
008300**********************************
008400*
008500      move     Ca-Raw-Amount to WS-Raw-Amount.
008600      set      WS-Div-Ix to Ca-Scale.
008700      set      WS-Div-Ix up by 1.
008800*
008900      compute  Ca-Decoded-Amount rounded =
009000               WS-Raw-Amount / WS-Divisor (WS-Div-Ix).
009100*
009200  aa000-Exit.  exit section.
009300*
009400  Main-Exit.
009500      exit     program.
009600*
