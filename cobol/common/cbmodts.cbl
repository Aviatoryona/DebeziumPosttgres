000100*************************************************************
000200*                                                        *
000300*        Contribution Month/Date Utility Routine         *
000400*                                                        *
000500*************************************************************
000600*
000700  identification   division.
000800*================================
000900*
001000      program-id.       cbmodts.
001100      author.           R J Carden.
001200      installation.     Meridian Retirement - Batch Audit.
001300      date-written.     09/03/1987.
001400      date-compiled.    09/03/1987.
001500      security.         Confidential - internal use only.
001600*
001700* Remarks.
001800*    Month abbreviation / number conversion and whole-month
001900*    difference between two (year,month) periods.  Called by
002000*    the fraud-detector paragraphs in cbevproc for the stale-
002100*    date, dormancy and report-period-edit needs.
002200*
002300*************************************************************
002400* Change Log.
002500*************************************************************
002600* 09/03/87 rjc - Written.
002700* 14/07/87 rjc - Added months-between entry point, was a
002800*                separate copy-book routine before this.
002900* 22/01/91 rjc - Table driven abbrev lookup, was 12 IFs.
003000* 30/11/93 rjc - Widened Cd-Year-1/2 to 4 digits for the
003100*                turn of the century.
003200* 11/02/99 rjc - Y2K -- Cd-Year-1/2 confirmed full 4-digit
003300*                century, months-between re-tested 1999/2000.
003400* 19/06/02 rjc - REQ 4471, no logic change, recompiled under
003500*                new job control.
003600* 08/09/26 rjc - REQ CB0002, ported from the old free-form
003700*                maps04-style date module for the contribution
003800*                audit run - abbreviations only, no leap-year
003900*                or day-of-month work needed here.
004000*
004100  environment      division.
004200*================================
004300  configuration    section.
004400  special-names.
004500      class Valid-Cd-Function is "N" "B".
004600  input-output     section.
004700*--------------------------------
004800*
004900  data             division.
005000*================================
005100  working-storage  section.
005200*--------------------------------
005300*
005400* Month name table, JAN thru DEC, position = month number.
005500  01  WS-Month-Names.
005600      03  WS-Month-Text    pic x(36)
005700          value "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".
005800      03  WS-Month-Tbl redefines WS-Month-Text.
005900          05  WS-Month-Entry   pic x(3)  occurs 12 times
006000                                         indexed by WS-Mo-Ix.
006100      03  filler               pic x(4).
006200*
006300* Combined-numeric views of the two periods passed in,
006400* used only to make period compares read easier below.
006500  01  WS-Period-Fields.
006600      03  WS-Period-1.
006700          05  WS-P1-Year       pic 9(4).
006800          05  WS-P1-Month      pic 99.
006900      03  WS-Period-1-N  redefines  WS-Period-1  pic 9(6).
007000      03  WS-Period-2.
007100          05  WS-P2-Year       pic 9(4).
007200          05  WS-P2-Month      pic 99.
007300      03  WS-Period-2-N  redefines  WS-Period-2  pic 9(6).
007400      03  filler               pic x(4).
007500*
007600  77  WS-Month-Ix          pic 99   comp.
007700  77  WS-Years-Diff        pic s9(5) comp.
007800  77  WS-Months-Diff       pic s9(5) comp.
007900*
008000  linkage          section.
008100*--------------------------------
008200*
008300  copy "wscbdts.cob".
008400*
008500  procedure        division using CB-Date-Util-Ws.
008600*=================================================
008700*
008800  aa000-Main                section.
008900**********************************
009000*
009100      if       Cd-Function = "N"
009200               perform  bb000-Name-To-Number thru bb000-Exit
009300               go to    aa000-Exit.
009400*
009500      if       Cd-Function = "B"
009600               perform  cc000-Months-Between thru cc000-Exit
009700               go to    aa000-Exit.
009800*
009900      move     zero to Cd-Month-Number, Cd-Months-Between.
010000*
010100  aa000-Exit.  exit section.
010200*
010300  bb000-Name-To-Number      section.
010400**********************************
010500*
010600*     Table lookup, no intrinsic FUNCTIONs used.
010700*
010800      move     zero to Cd-Month-Number.
010900      set      WS-Mo-Ix to 1.
011000      search   WS-Month-Entry
011100               at end
011200                    move zero to Cd-Month-Number
011300               when WS-Month-Entry (WS-Mo-Ix) = Cd-Month-Abbrev
011400                    set  Cd-Month-Number to WS-Mo-Ix.
011500*
011600  bb000-Exit.  exit section.
011700*
011800  cc000-Months-Between      section.
011900**********************************
012000*
012100*     months-between((y1,m1),(y2,m2)) = (y2-y1)*12 + (m2-m1),
012200*     signed - a negative result means period 2 is earlier.
012300*
012400      move     Cd-Year-1  to WS-P1-Year.
012500      move     Cd-Month-1 to WS-P1-Month.
012600      move     Cd-Year-2  to WS-P2-Year.
012700      move     Cd-Month-2 to WS-P2-Month.
012800*
012900      compute  WS-Years-Diff  = Cd-Year-2  - Cd-Year-1.
013000      compute  WS-Months-Diff = Cd-Month-2 - Cd-Month-1.
013100      compute  Cd-Months-Between =
013200               (WS-Years-Diff * 12) + WS-Months-Diff.
013300*
013400  cc000-Exit.  exit section.
013500*
013600  Main-Exit.
013700      exit     program.
013800*
