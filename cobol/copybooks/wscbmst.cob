000100********************************************
000200*                                          *
000300*  Record Definition For Contribution      *
000400*     Master (Processed) File               *
000500*     Uses Cm-Contrib-Id as key             *
000600********************************************
000700*  Rec size approx 320 bytes.  See vbc note
000800*     in wspyparam1 - sizing here is loose
000900*     too, packed fields make it hard to pin down.
001000*
001100* 09/03/26 rjc - Created.
001200* 12/03/26 rjc - Amt fields packed to comp-3, matches
001300*                money fields elsewhere in this shop.
001400* 18/03/26 rjc - CR CB0011 Reason-Flagged widened 120->200.
001500*
001600  01  CB-Contrib-Master.
001700*     Cm-Contrib-Id - internal id, assigned at save time.
001800      03  Cm-Contrib-Id        pic 9(9).
001900*     Cm-Rec-Id     - upstream id, dup-check key.
002000      03  Cm-Rec-Id            pic 9(9).
002100      03  Cm-Member-Id         pic 9(9).
002200      03  Cm-Sponsor-Id        pic 9(9).
002300      03  Cm-Contrib-Year      pic 9(4).
002400*     Cm-Contrib-Month - JAN thru DEC.
002500      03  Cm-Contrib-Month     pic x(3).
002600      03  Cm-Ee-Amt            pic s9(9)v99  comp-3.
002700      03  Cm-Er-Amt            pic s9(9)v99  comp-3.
002800      03  Cm-Tot-Amt           pic s9(9)v99  comp-3.
002900      03  Cm-Contrib-Type      pic x(10).
003000      03  Cm-Status            pic x(10).
003100      03  Cm-Ssno              pic x(15).
003200*     Cm-Reason-Flagged - accumulated fraud reasons,
003300*                          blank when the record is clean.
003400      03  Cm-Reason-Flagged    pic x(200).
003500      03  filler               pic x(10).
003600*
