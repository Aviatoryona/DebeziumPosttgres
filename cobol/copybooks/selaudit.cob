000100* Audit-Report-File - Select for the printed
000200*  contribution / invoice audit report, 132 cols.
000300* 09/03/26 rjc - Created.
000400      select Audit-Report-File assign to "AUDITRPT"
000500             organization is sequential
000600             file status  is Ws-Audrpt-Status.
