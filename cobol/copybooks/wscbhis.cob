000100********************************************
000200*                                          *
000300*  Working Storage For The Contribution     *
000400*     History Table                        *
000500*     Whole Master Loaded Here At Start Of  *
000600*     Run, Rewritten At End Of Run          *
000700********************************************
000800*
000900* 09/03/26 rjc - Created.
001000* 14/03/26 rjc - Max entries 5000, resize if Cbh-Table-Full.
001100* 09/08/26 klh - CR CB0026 - added entry and table level
001200*               filler, matches the invoice history table.
001300*
001400  01  CB-Hist-Table.
001500      03  Cbh-Max-Entries      pic 9(5) comp value 5000.
001600      03  Cbh-Entry-Count      pic 9(5) comp value zero.
001700      03  Cbh-Next-Contrib-Id  pic 9(9) comp value zero.
001800      03  Cbh-Table-Full       pic x    value "N".
001900          88  Cbh-Is-Full              value "Y".
002000      03  Cbh-Entry              occurs 5000 times
002100                                  indexed by Cbh-Ix
002200                                             Cbh-Ix2.
002300          05  Cbh-Contrib-Id       pic 9(9).
002400          05  Cbh-Rec-Id           pic 9(9).
002500          05  Cbh-Member-Id        pic 9(9).
002600          05  Cbh-Sponsor-Id       pic 9(9).
002700          05  Cbh-Contrib-Year     pic 9(4).
002800          05  Cbh-Contrib-Month    pic x(3).
002900          05  Cbh-Ee-Amt           pic s9(9)v99 comp-3.
003000          05  Cbh-Er-Amt           pic s9(9)v99 comp-3.
003100          05  Cbh-Tot-Amt          pic s9(9)v99 comp-3.
003200          05  Cbh-Contrib-Type     pic x(10).
003300          05  Cbh-Status           pic x(10).
003400          05  Cbh-Ssno             pic x(15).
003500          05  Cbh-Reason-Flagged   pic x(200).
003600          05  filler               pic x(10).
003700      03  filler                 pic x(20).
003800*
