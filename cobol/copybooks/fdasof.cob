000100* Ap-Asof-File - FD for wsasof.cob.
000200*  As-of-date parameter record.
000300* 09/03/26 rjc - Created.
000400      fd  Ap-Asof-File
000500          recording mode is f.
000600      copy "wsasof.cob".
