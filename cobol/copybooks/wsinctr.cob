000100********************************************
000200*                                          *
000300*  Working Storage For Invoice              *
000400*     Control Totals - Audit Report        *
000500********************************************
000600*
000700* 09/03/26 rjc - Created.
000800* 09/08/26 klh - CR CB0025 - widened to s9(11)v9(5), this is
000900*               now the only running written-amount total
001000*               (inevproc no longer keeps its own copy).
001100* 09/08/26 klh - CR CB0026 - added trailing filler.
001200*
001300  01  IN-Control-Totals.
001400      03  In-Ctr-Events-Read      pic 9(7) comp value zero.
001500      03  In-Ctr-Skipped          pic 9(7) comp value zero.
001600      03  In-Ctr-Written          pic 9(7) comp value zero.
001700      03  In-Ctr-Written-Amt      pic s9(11)v9(5) comp-3
001800                                      value zero.
001900      03  filler                 pic x(10).
002000*
