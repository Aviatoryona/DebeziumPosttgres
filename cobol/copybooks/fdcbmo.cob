000100* Cb-Master-Out-File - FD for wscbmst.cob, output side.
000200*  Contribution master, this run.
000300* 09/03/26 rjc - Created.
000400* 21/03/26 rjc - CR CB0009 - renamed via replacing so the
000500*                two master FD's don't collide on Cm-xxx.
000600      fd  Cb-Master-Out-File
000700          recording mode is f.
000800      copy "wscbmst.cob" replacing
000900          ==CB-Contrib-Master== by ==CB-Contrib-Master-Out==
001000          ==Cm-== by ==Cmo-==.
