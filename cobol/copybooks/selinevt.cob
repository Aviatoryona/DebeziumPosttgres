000100* In-Event-File - Select for INEVENTS.
000200*  Invoice change events, arrival order.
000300* 09/03/26 rjc - Created.
000400      select In-Event-File assign to "INEVENTS"
000500             organization is sequential
000600             file status  is Ws-Inevt-Status.
