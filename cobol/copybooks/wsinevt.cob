000100********************************************
000200*                                          *
000300*  Record Definition For Invoice           *
000400*     Change Event File                    *
000500********************************************
000600*  Rec size 33 bytes, 4 filler for future growth.
000700*
000800* 09/03/26 rjc - Created.
000900* 09/08/26 klh - CR CB0026 - added trailing filler, this
001000*               shop pads every record for growth room.
001100*
001200  01  IE-Invoice-Event.
001300      03  Ie-Event-Seq         pic 9(9).
001400*     Ie-Has-Before - Y = update, N = new invoice.
001500      03  Ie-Has-Before        pic x.
001600*     Ie-Has-After - N = deleted upstream, skip outright.
001700      03  Ie-Has-After         pic x.
001800*     Ie-Rec-Id - upstream record id, 0 = absent.
001900      03  Ie-Rec-Id            pic 9(9).
002000*     Unscaled - fixed scale of 5 decimals for invoices.
002100      03  Ie-Amount-Raw        pic s9(13).
002200      03  filler               pic x(4).
002300*
