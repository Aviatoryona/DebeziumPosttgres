000100********************************************
000200*                                          *
000300*  Record Definition For Contribution      *
000400*     Change Event File                    *
000500*     One rec per upstream change event    *
000600********************************************
000700*  Rec size = 9+1+1+1+105+105+4 = 226 bytes.
000800*
000900* 09/03/26 rjc - Created.
001000* 15/03/26 rjc - Split before/after via copy replacing
001100*                instead of two hand written groups.
001200*
001300  01  CB-Contrib-Event.
001400      03  CE-Event-Seq         pic 9(9).
001500*     Ce-Has-Before - Y = UPDATE (before image present),
001600*                      N = NEW.
001700      03  CE-Has-Before        pic x.
001800*     Ce-Has-After  - N means the event was a delete
001900*                      upstream - skip it.
002000      03  CE-Has-After         pic x.
002100*     Ce-Amount-Scale - decimal scale of the raw amount
002200*                        fields below, 0 thru 5.
002300      03  CE-Amount-Scale      pic 9.
002400      copy "wscbimg.cob" replacing
002500          ==CB-Contrib-Image== by ==CB-Before-Image==
002600          ==CI-== by ==CB-Bef-==.
002700      copy "wscbimg.cob" replacing
002800          ==CB-Contrib-Image== by ==CB-After-Image==
002900          ==CI-== by ==CB-Aft-==.
003000      03  filler               pic x(4).
003100*
