000100********************************************
000200*                                          *
000300*  Record Definition For Contribution      *
000400*     Before/After Image                   *
000500*     Embedded via copy replacing into     *
000600*     the Contrib Event record             *
000700********************************************
000800*  Image size 105 bytes (incl 3-byte growth pad).
000900*
001000* 09/03/26 rjc - Created.
001100* 11/03/26 rjc - Ssno widened to 15 to match Emp-SSN style.
001200*
001300  03  CB-Contrib-Image.
001400*     Ci-Rec-Id      - upstream record id, 0 = absent.
001500      05  CI-Rec-Id            pic 9(9).
001600      05  CI-Member-Id         pic 9(9).
001700      05  CI-Sponsor-Id        pic 9(9).
001800      05  CI-Contrib-Year      pic 9(4).
001900*     Ci-Contrib-Month - JAN thru DEC.
002000      05  CI-Contrib-Month     pic x(3).
002100*     Raw amounts are unscaled - see Ce-Amount-Scale.
002200      05  CI-Ee-Raw            pic s9(11).
002300      05  CI-Er-Raw            pic s9(11).
002400      05  CI-Tot-Raw           pic s9(11).
002500      05  CI-Contrib-Type      pic x(10).
002600      05  CI-Status            pic x(10).
002700      05  CI-Ssno              pic x(15).
002800*     Reserve for growth, same as employee record practice.
002900      05  filler               pic x(3).
003000*
