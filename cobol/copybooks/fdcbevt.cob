000100* Cb-Event-File - FD for wscbevt.cob.
000200*  Contribution change event.
000300* 09/03/26 rjc - Created.
000400      fd  Cb-Event-File
000500          recording mode is f.
000600      copy "wscbevt.cob".
