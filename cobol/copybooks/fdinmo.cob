000100* In-Master-Out-File - FD for wsinmst.cob, output side.
000200*  Invoice master, this run.
000300* 09/03/26 rjc - Created.
000400* 21/03/26 rjc - CR CB0009 - renamed via replacing so the
000500*                two master FD's don't collide on Im-xxx.
000600      fd  In-Master-Out-File
000700          recording mode is f.
000800      copy "wsinmst.cob" replacing
000900          ==IM-Invoice-Master== by ==IM-Invoice-Master-Out==
001000          ==Im-== by ==Imo-==.
