000100* Audit-Report-File - FD for the printed contribution /
000200*  invoice audit report, 132 cols, Report Writer driven
000300*  from cbevproc.  Ie extends the same physical file.
000400* 09/03/26 rjc - Created.
000500      fd  Audit-Report-File
000600          recording mode is f
000700          reports are Contribution-Audit-Report.
