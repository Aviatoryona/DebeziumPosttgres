000100* Audit-Report-File - FD for the printed contribution /
000200*  invoice audit report, plain sequential record used
000300*  by inevproc to append the invoice control totals
000400*  after cbevproc's Report Writer has closed the file.
000500* 05/04/26 rjc - Created, split off fdaudit.cob so the
000600*                report-writer FD and the plain extend
000700*                FD don't collide on the same rd/fd name
000800*                in two different programs.
000900      fd  Audit-Report-File
001000          recording mode is f.
001100      01  AR-Print-Line        pic x(132).
