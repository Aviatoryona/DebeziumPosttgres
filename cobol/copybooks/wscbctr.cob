000100********************************************
000200*                                          *
000300*  Working Storage For Contribution         *
000400*     Control Totals - Audit Report        *
000500********************************************
000600*
000700* 09/03/26 rjc - Created.
000800* 09/08/26 klh - CR CB0026 - added trailing filler.
000900*
001000  01  CB-Control-Totals.
001100      03  Cb-Ctr-Events-Read       pic 9(7) comp value zero.
001200      03  Cb-Ctr-Skip-Delete       pic 9(7) comp value zero.
001300      03  Cb-Ctr-Skip-Dup         pic 9(7) comp value zero.
001400      03  Cb-Ctr-Skip-Clean       pic 9(7) comp value zero.
001500      03  Cb-Ctr-Written-New      pic 9(7) comp value zero.
001600      03  Cb-Ctr-Written-Upd      pic 9(7) comp value zero.
001700      03  Cb-Ctr-Flagged          pic 9(7) comp value zero.
001800      03  Cb-Ctr-Written-Total    pic s9(11)v99 comp-3
001900                                      value zero.
002000      03  filler                 pic x(10).
002100*
