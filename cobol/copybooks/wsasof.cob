000100********************************************
000200*                                          *
000300*  Record Definition For Audit Run         *
000400*     Parameter File                       *
000500*     One record, RRN = 1                  *
000600********************************************
000700*  Rec size 6 bytes padded to 20 by filler.
000800*
000900* 09/03/26 rjc - Created.
001000*
001100  01  AP-Asof-Param-Record.
001200*     Ap-Asof-Year - batch as-of year, drives rule 2.
001300      03  Ap-Asof-Year         pic 9(4).
001400*     Ap-Asof-Month - batch as-of month, drives rule 2.
001500      03  Ap-Asof-Month        pic 99.
001600      03  filler               pic x(14).
001700*
