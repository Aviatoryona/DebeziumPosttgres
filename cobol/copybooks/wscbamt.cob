000100********************************************
000200*                                          *
000300*  Linkage Layout For Cbamtdec              *
000400*     (Contribution/Invoice Amount Decode)  *
000500********************************************
000600*
000700* 09/03/26 rjc - Created.
000800*
000900  01  CB-Amount-Decoder-Ws.
001000*     Ca-Raw-Amount  - unscaled signed integer as delivered
001100*                       upstream.
001200      03  Ca-Raw-Amount        pic s9(13).
001300*     Ca-Scale - decimal scale of Ca-Raw-Amount, 0 thru 5.
001400      03  Ca-Scale             pic 9.
001500      03  Ca-Decoded-Amount    pic s9(9)v9(5)  comp-3.
001600*     Alt view for magnitude checks, same digit count
001700*     (9+5=14), different assumed decimal position.
001800      03  Ca-Decoded-Alt   redefines  Ca-Decoded-Amount
001900                                   pic s9(14)  comp-3.
002000      03  filler               pic x(4).
002100*
