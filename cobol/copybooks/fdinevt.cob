000100* In-Event-File - FD for wsinevt.cob.
000200*  Invoice change event.
000300* 09/03/26 rjc - Created.
000400      fd  In-Event-File
000500          recording mode is f.
000600      copy "wsinevt.cob".
