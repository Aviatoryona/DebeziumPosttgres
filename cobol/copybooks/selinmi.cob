000100* In-Master-In-File - Select for INMASTIN.
000200*  Previously processed invoices, input.
000300* 09/03/26 rjc - Created.
000400      select In-Master-In-File assign to "INMASTIN"
000500             organization is sequential
000600             file status  is Ws-Inmi-Status.
