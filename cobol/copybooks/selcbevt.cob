000100* Cb-Event-File - Select for CBEVENTS.
000200*  Contribution change events, arrival order.
000300* 09/03/26 rjc - Created.
000400      select Cb-Event-File assign to "CBEVENTS"
000500             organization is sequential
000600             file status  is Ws-Cbevt-Status.
