000100* Cb-Master-In-File - Select for CBMASTIN.
000200*  Previously processed contributions, input.
000300* 09/03/26 rjc - Created.
000400      select Cb-Master-In-File assign to "CBMASTIN"
000500             organization is sequential
000600             file status  is Ws-Cbmi-Status.
