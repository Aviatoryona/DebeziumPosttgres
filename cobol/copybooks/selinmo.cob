000100* In-Master-Out-File - Select for INMASTOU.
000200*  Invoice master rewritten, this run.
000300* 09/03/26 rjc - Created.
000400      select In-Master-Out-File assign to "INMASTOU"
000500             organization is sequential
000600             file status  is Ws-Inmo-Status.
