000100* Ap-Asof-File - Select for CBASOFDT.
000200*  One-line as-of-date run parameter.
000300* 09/03/26 rjc - Created.
000400      select Ap-Asof-File assign to "CBASOFDT"
000500             organization is sequential
000600             file status  is Ws-Asof-Status.
