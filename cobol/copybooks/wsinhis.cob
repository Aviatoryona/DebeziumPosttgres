000100********************************************
000200*                                          *
000300*  Working Storage For The Invoice          *
000400*     Master Table                         *
000500*     Whole Master Loaded Here At Start Of  *
000600*     Run, Rewritten At End Of Run          *
000700********************************************
000800*
000900* 09/03/26 rjc - Created.
001000*
001100  01  IN-Master-Table.
001200      03  Inh-Max-Entries      pic 9(5) comp value 5000.
001300      03  Inh-Entry-Count      pic 9(5) comp value zero.
001400      03  Inh-Next-Invoice-Id  pic 9(9) comp value zero.
001500      03  Inh-Table-Full       pic x    value "N".
001600          88  Inh-Is-Full              value "Y".
001700      03  Inh-Entry              occurs 5000 times
001800                                  indexed by Inh-Ix.
001900          05  Inh-Invoice-Id       pic 9(9).
002000          05  Inh-Rec-Id           pic 9(9).
002100          05  Inh-Total-Amt        pic s9(9)v9(5) comp-3.
002200          05  filler               pic x(5).
002300      03  filler                 pic x(20).
002400*
