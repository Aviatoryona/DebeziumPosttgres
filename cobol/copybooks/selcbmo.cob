000100* Cb-Master-Out-File - Select for CBMASTOU.
000200*  Master rewritten with new/updated records.
000300* 09/03/26 rjc - Created.
000400      select Cb-Master-Out-File assign to "CBMASTOU"
000500             organization is sequential
000600             file status  is Ws-Cbmo-Status.
