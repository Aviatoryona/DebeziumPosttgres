000100********************************************
000200*                                          *
000300*  Record Definition For Invoice           *
000400*     Master (Processed) File               *
000500*     Uses Im-Invoice-Id as key             *
000600********************************************
000700*  Rec size 32 bytes, 5 filler for future growth.
000800*
000900* 09/03/26 rjc - Created.
001000* 09/08/26 klh - CR CB0026 - added trailing filler, this
001100*               shop pads every record for growth room.
001200*
001300  01  IM-Invoice-Master.
001400*     Im-Invoice-Id - internal, sequence assigned.
001500      03  Im-Invoice-Id        pic 9(9).
001600*     Im-Rec-Id - upstream id, dup-check key.
001700      03  Im-Rec-Id            pic 9(9).
001800      03  Im-Total-Amt         pic s9(9)v9(5)  comp-3.
001900      03  filler               pic x(5).
002000*
