000100********************************************
000200*                                          *
000300*  Linkage Layout For Cbmodts               *
000400*     (Contribution Month/Date Utility)     *
000500********************************************
000600*
000700* 09/03/26 rjc - Created.
000800*
000900  01  CB-Date-Util-Ws.
001000*     Cd-Function - "N" convert abbrev to number,
001100*                    "B" months-between the two periods.
001200      03  Cd-Function          pic x.
001300      03  Cd-Month-Abbrev      pic x(3).
001400      03  Cd-Month-Number      pic 99.
001500      03  Cd-Year-1            pic 9(4).
001600      03  Cd-Month-1           pic 99.
001700      03  Cd-Year-2            pic 9(4).
001800      03  Cd-Month-2           pic 99.
001900      03  Cd-Months-Between    pic s9(5).
002000      03  filler               pic x(5).
002100*
